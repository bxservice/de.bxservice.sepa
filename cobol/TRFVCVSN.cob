000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFVCVSN.
000300 AUTHOR.        L TAN SC.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  03 JUN 1991.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS IS A CALLED ROUTINE IMPLEMENTING ISEPA_CONVERT
001000*              SIGN - THE FIELD FORMATTING RULE APPLIED TO EVERY
001100*              FREE-TEXT FIELD BEFORE IT GOES INTO THE XML FILE.
001200*              IN ORDER: (1) TRANSLITERATE GERMAN UMLAUTS AND
001300*              ACCENTED LATIN CHARACTERS TO ASCII DIGRAPHS,
001400*              (2) SUBSTITUTE THE WORD "UND" FOR THE AMPERSAND
001500*              CHARACTER, (3) XML-ESCAPE THE FOUR REMAINING
001600*              RESERVED CHARACTERS, (4) TRUNCATE TO THE CALLER'S
001700*              MAXIMUM FIELD LENGTH IF ONE WAS SUPPLIED.
001800*              THE OLD VERSION ONLY DID STEP (3) FOR THE BANK'S
001900*              TELEX CHARACTER SET - SEPA010 ADDED THE UMLAUT AND
002000*              AMPERSAND STEPS FOR THE GERMAN-MARKET SEPA FILES.
002100*===================================================================
002200* HISTORY OF MODIFICATION:
002300*===================================================================
002400* G1RC00 - LTANSC  - 03/06/1991 - ORIGINAL VERSION - TELEX-SAFE
002500*                     CHARACTER SUBSTITUTION FOR THE GIRO TAPE
002600*                     NARRATIVE FIELDS.
002700*-------------------------------------------------------------------
002800* Y2K005 - SKM     - 29/10/1998 - Y2K REMEDIATION - NO DATA CHANGE,
002900*                     RECOMPILED UNDER THE EXPANDED-CENTURY
003000*                     STANDARDS FOR THE YEAR 2000.
003100*-------------------------------------------------------------------
003200* SEPA010 - ACNRSV - 16/09/2013 - SEPA MIGRATION PROJECT - ADDED
003300*                     THE UMLAUT/ACCENT TRANSLITERATION TABLE AND
003400*                     THE "&" TO "UND" SUBSTITUTION AHEAD OF THE
003500*                     EXISTING XML-ESCAPE STEP; ADDED THE CALLER-
003600*                     SUPPLIED MAXIMUM-LENGTH TRUNCATION.
003700*-------------------------------------------------------------------
003800* SEPA029 - ACNKLW - 20/02/2014 - E-REQ 9410 - APOSTROPHE WAS NOT
003900*                     BEING ESCAPED - ADDED "'" -> "&APOS;" TO THE
004000*                     XML-ESCAPE TABLE BELOW.
004100*===================================================================
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005000                   UPSI-0 IS UPSI-SWITCH-0
005100                     ON  STATUS IS U0-ON
005200                     OFF STATUS IS U0-OFF.
005300
005400***************
005500 DATA DIVISION.
005600***************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                     PIC X(24) VALUE
006000     "** PROGRAM TRFVCVSN **".
006100
006200 77  WK-N-SCAN-PTR              PIC S9(04) COMP VALUE ZERO.
006300 77  WK-N-RAW-LEN               PIC S9(04) COMP VALUE ZERO.
006400 77  WK-N-WORK-LEN              PIC S9(04) COMP VALUE ZERO.
006500 77  WK-N-TBL-IDX               PIC S9(04) COMP VALUE ZERO.
006600 77  WK-N-REPL-LEN              PIC S9(04) COMP VALUE ZERO.
006700 77  WS-C-MATCH-SW              PIC X(01) VALUE "N".
006800     88  WS-MATCH-FOUND                  VALUE "Y".
006900
007000 01  WK-C-RAW-AREA.
007100     05  WK-C-RAW-TEXT          PIC X(250).
007200 01  WK-C-RAW-AREA-R REDEFINES WK-C-RAW-AREA.
007300     05  WK-C-RAW-CHAR          PIC X(01) OCCURS 250 TIMES.
007400
007500 01  WK-C-WORK-AREA.
007600     05  WK-C-WORK-TEXT         PIC X(250).
007700 01  WK-C-WORK-AREA-R REDEFINES WK-C-WORK-AREA.
007800     05  WK-C-WORK-CHAR         PIC X(01) OCCURS 250 TIMES.
007900
008000* --------------- TRANSLITERATION LOOKUP TABLE -----------------*
008100*              FROM (COL 1) / TO-TEXT (COLS 9-10, SPACE-PADDED)
008200 01  WK-C-XLATE-TBL.
008300     05  FILLER PIC X(10) VALUE "ä       ae".
008400     05  FILLER PIC X(10) VALUE "ö       oe".
008500     05  FILLER PIC X(10) VALUE "ü       ue".
008600     05  FILLER PIC X(10) VALUE "Ä       Ae".
008700     05  FILLER PIC X(10) VALUE "Ö       Oe".
008800     05  FILLER PIC X(10) VALUE "Ü       Ue".
008900     05  FILLER PIC X(10) VALUE "ß       ss".
009000     05  FILLER PIC X(10) VALUE "é       e ".
009100     05  FILLER PIC X(10) VALUE "è       e ".
009200     05  WK-C-XLATE-ENTRY REDEFINES WK-C-XLATE-TBL
009300             OCCURS 9 TIMES INDEXED BY WK-X-XLATE-IDX.
009400         10  WK-C-XLATE-FROM    PIC X(01).
009500         10  FILLER             PIC X(07).
009600         10  WK-C-XLATE-TO      PIC X(02).
009700
009800* ----------------- XML-ESCAPE LOOKUP TABLE ---------------------*
009900 01  WK-C-ESCAPE-TBL.
010000     05  FILLER PIC X(08) VALUE "<&LT;   ".
010100     05  FILLER PIC X(08) VALUE ">&GT;   ".
010200     05  FILLER PIC X(08) VALUE """&QUOT; ".
010300     05  FILLER PIC X(08) VALUE "'&APOS; ".
010400     05  WK-C-ESCAPE-ENTRY REDEFINES WK-C-ESCAPE-TBL
010500             OCCURS 4 TIMES INDEXED BY WK-X-ESCAPE-IDX.
010600         10  WK-C-ESCAPE-FROM   PIC X(01).
010700         10  WK-C-ESCAPE-TO     PIC X(06).
010800         10  WK-C-ESCAPE-TO-R REDEFINES WK-C-ESCAPE-TO.
010900             15  WK-C-ESCAPE-TO-CHAR PIC X(01) OCCURS 6 TIMES.
011000         10  FILLER             PIC X(01).
011100
011200 01  WK-C-AMPERSAND-REPL        PIC X(03) VALUE "UND".
011300 01  WK-C-XLATE-REPL            PIC X(02) VALUE SPACES.
011400
011500* ------------------ PROGRAM WORKING STORAGE -------------------*
011600 01  WK-C-COMMON.
011700     COPY SEPACOM.
011800
011900****************
012000 LINKAGE SECTION.
012100****************
012200     COPY LKCVSN.
012300
012400     EJECT
012500********************************************
012600 PROCEDURE DIVISION USING WK-C-VCVSN-RECORD.
012700********************************************
012800 MAIN-MODULE.
012900     PERFORM A000-PROCESS-CALLED-ROUTINE
013000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013100     EXIT PROGRAM.
013200
013300*-------------------------------------------------------------------*
013400 A000-PROCESS-CALLED-ROUTINE.
013500*-------------------------------------------------------------------*
013600     MOVE    WK-C-VCVSN-RAW-TEXT TO WK-C-RAW-AREA.
013700     MOVE    SPACES              TO WK-C-VCVSN-CONVERTED-TEXT.
013800     MOVE    SPACES              TO WK-C-WORK-AREA.
013900     MOVE    ZERO                TO WK-N-WORK-LEN.
014000
014100     PERFORM D100-FIND-RAW-LEN
014200        THRU D199-FIND-RAW-LEN-EX.
014300
014400     IF      WK-N-RAW-LEN > ZERO
014500             MOVE 1              TO WK-N-SCAN-PTR
014600             PERFORM B100-CONVERT-ONE-CHAR
014700                THRU B199-CONVERT-ONE-CHAR-EX
014800                UNTIL WK-N-SCAN-PTR > WK-N-RAW-LEN
014900     END-IF.
015000
015100     IF      WK-C-VCVSN-MAX-LEN NOT = ZERO
015200         AND WK-N-WORK-LEN > WK-C-VCVSN-MAX-LEN
015300             MOVE WK-C-VCVSN-MAX-LEN TO WK-N-WORK-LEN
015400     END-IF.
015500
015600     IF      WK-N-WORK-LEN > ZERO
015700             MOVE WK-C-WORK-TEXT(1:WK-N-WORK-LEN) TO
015800                  WK-C-VCVSN-CONVERTED-TEXT
015900     END-IF.
016000
016100*=====================================================================
016200 A099-PROCESS-CALLED-ROUTINE-EX.
016300*=====================================================================
016400     EXIT.
016500
016600*---------------------------------------------------------------------*
016700 B100-CONVERT-ONE-CHAR.
016800*---------------------------------------------------------------------*
016900     MOVE    "N"                 TO WS-C-MATCH-SW.
017000
017100     IF      WK-C-RAW-CHAR(WK-N-SCAN-PTR) = "&"
017200             PERFORM C100-APPEND-LITERAL
017300                THRU C199-APPEND-LITERAL-EX
017400             MOVE "Y"            TO WS-C-MATCH-SW
017500     ELSE
017600             SET  WK-X-XLATE-IDX TO 1
017700             SEARCH WK-C-XLATE-ENTRY
017800                 AT END
017900                     CONTINUE
018000                 WHEN WK-C-XLATE-FROM(WK-X-XLATE-IDX) =
018100                                 WK-C-RAW-CHAR(WK-N-SCAN-PTR)
018200                     MOVE WK-C-XLATE-TO(WK-X-XLATE-IDX) TO
018300                                 WK-C-XLATE-REPL
018400                     IF WK-C-XLATE-TO(WK-X-XLATE-IDX)(2:1)
018500                                 = SPACE
018600                         MOVE 1  TO WK-N-REPL-LEN
018700                     ELSE
018800                         MOVE 2  TO WK-N-REPL-LEN
018900                     END-IF
019000                     PERFORM E100-APPEND-REPL
019100                        THRU E199-APPEND-REPL-EX
019200                     MOVE "Y"    TO WS-C-MATCH-SW
019300             END-SEARCH
019400     END-IF.
019500
019600     IF      WS-C-MATCH-SW NOT = "Y"
019700             SET  WK-X-ESCAPE-IDX TO 1
019800             SEARCH WK-C-ESCAPE-ENTRY
019900                 AT END
020000                     CONTINUE
020100                 WHEN WK-C-ESCAPE-FROM(WK-X-ESCAPE-IDX) =
020200                                 WK-C-RAW-CHAR(WK-N-SCAN-PTR)
020300                     PERFORM F100-APPEND-ESCAPE
020400                        THRU F199-APPEND-ESCAPE-EX
020500                     MOVE "Y"    TO WS-C-MATCH-SW
020600             END-SEARCH
020700     END-IF.
020800
020900     IF      WS-C-MATCH-SW NOT = "Y"
021000         AND (WK-N-WORK-LEN + 1) NOT > 250
021100             ADD  1              TO WK-N-WORK-LEN
021200             MOVE WK-C-RAW-CHAR(WK-N-SCAN-PTR) TO
021300                  WK-C-WORK-CHAR(WK-N-WORK-LEN)
021400     END-IF.
021500
021600     ADD     1                   TO WK-N-SCAN-PTR.
021700
021800 B199-CONVERT-ONE-CHAR-EX.
021900     EXIT.
022000
022100*---------------------------------------------------------------------*
022200 C100-APPEND-LITERAL.
022300*---------------------------------------------------------------------*
022400     IF      (WK-N-WORK-LEN + 3) NOT > 250
022500             MOVE WK-C-AMPERSAND-REPL TO
022600                  WK-C-WORK-TEXT(WK-N-WORK-LEN + 1:3)
022700             ADD  3              TO WK-N-WORK-LEN
022800     END-IF.
022900
023000 C199-APPEND-LITERAL-EX.
023100     EXIT.
023200
023300*---------------------------------------------------------------------*
023400 E100-APPEND-REPL.
023500*---------------------------------------------------------------------*
023600     IF      (WK-N-WORK-LEN + WK-N-REPL-LEN) NOT > 250
023700             MOVE WK-C-XLATE-REPL(1:WK-N-REPL-LEN) TO
023800                  WK-C-WORK-TEXT(WK-N-WORK-LEN + 1:WK-N-REPL-LEN)
023900             ADD  WK-N-REPL-LEN  TO WK-N-WORK-LEN
024000     END-IF.
024100
024200 E199-APPEND-REPL-EX.
024300     EXIT.
024400
024500*---------------------------------------------------------------------*
024600 F100-APPEND-ESCAPE.
024700*---------------------------------------------------------------------*
024800     PERFORM G100-FIND-ESCAPE-LEN
024900        THRU G199-FIND-ESCAPE-LEN-EX.
025000
025100     IF      (WK-N-WORK-LEN + WK-N-REPL-LEN) NOT > 250
025200             MOVE WK-C-ESCAPE-TO(WK-X-ESCAPE-IDX)(1:WK-N-REPL-LEN)
025300                                 TO
025400                  WK-C-WORK-TEXT(WK-N-WORK-LEN + 1:WK-N-REPL-LEN)
025500             ADD  WK-N-REPL-LEN  TO WK-N-WORK-LEN
025600     END-IF.
025700
025800 F199-APPEND-ESCAPE-EX.
025900     EXIT.
026000
026100*---------------------------------------------------------------------*
026200 G100-FIND-ESCAPE-LEN.
026300*---------------------------------------------------------------------*
026400     MOVE    ZERO                TO WK-N-REPL-LEN.
026500     MOVE    6                   TO WK-N-TBL-IDX.
026600
026700 G150-FIND-ESCAPE-LEN-LOOP.
026800     IF      WK-N-TBL-IDX < 1
026900             GO TO G199-FIND-ESCAPE-LEN-EX
027000     END-IF.
027100     IF      WK-C-ESCAPE-TO-CHAR(WK-X-ESCAPE-IDX WK-N-TBL-IDX)
027200                             NOT = SPACE
027300             MOVE WK-N-TBL-IDX   TO WK-N-REPL-LEN
027400             GO TO G199-FIND-ESCAPE-LEN-EX
027500     END-IF.
027600     SUBTRACT 1                  FROM WK-N-TBL-IDX.
027700     GO TO G150-FIND-ESCAPE-LEN-LOOP.
027800
027900 G199-FIND-ESCAPE-LEN-EX.
028000     EXIT.
028100
028200*---------------------------------------------------------------------*
028300 D100-FIND-RAW-LEN.
028400*---------------------------------------------------------------------*
028500     MOVE    ZERO                TO WK-N-RAW-LEN.
028600     MOVE    250                 TO WK-N-TBL-IDX.
028700
028800 D150-FIND-RAW-LEN-LOOP.
028900     IF      WK-N-TBL-IDX < 1
029000             GO TO D199-FIND-RAW-LEN-EX
029100     END-IF.
029200     IF      WK-C-RAW-CHAR(WK-N-TBL-IDX) NOT = SPACE
029300             MOVE WK-N-TBL-IDX   TO WK-N-RAW-LEN
029400             GO TO D199-FIND-RAW-LEN-EX
029500     END-IF.
029600     SUBTRACT 1                  FROM WK-N-TBL-IDX.
029700     GO TO D150-FIND-RAW-LEN-LOOP.
029800
029900 D199-FIND-RAW-LEN-EX.
030000     EXIT.
030100******************************************************************
030200*************** END OF PROGRAM SOURCE - TRFVCVSN ***************
030300******************************************************************
