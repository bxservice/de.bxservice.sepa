000100* HISTORY OF MODIFICATION:
000200* -----------------------------------------------------------------
000300* SEPA007 ACNRSV 12/09/2013 - SEPA MIGRATION PROJECT
000400*                 - CALL INTERFACE FOR TRFVE2EI.
000500* -----------------------------------------------------------------
000600* SEPA031 ACNKLW 18/02/2014 - E-REQ 9461 - WK-C-VE2EI-CHECK-SEQ
000700*                 WAS NO USE TO THE ROUTINE ON ITS OWN - TRFVE2EI
000800*                 DOES NOT OWN A COPY OF THE LINE FILE, SO THE
000900*                 CALLER'S BUFFERED LINE TABLE IS NOW PASSED
001000*                 ACROSS DIRECTLY INSTEAD.
001100* -----------------------------------------------------------------
001200 01  WK-C-VE2EI-RECORD.
001300     05  WK-C-VE2EI-INPUT.
001400         10  WK-C-VE2EI-LINE-CNT        PIC S9(04) COMP.
001500         10  WK-C-VE2EI-LINE-ENTRY OCCURS 50 TIMES
001600                 INDEXED BY WK-X-VE2EI-IDX.
001700             15  WK-C-VE2EI-DOCUMENT-NO PIC X(20).
001800     05  WK-C-VE2EI-OUTPUT.
001900         10  WK-C-VE2EI-END-TO-END-ID   PIC X(35).
002000         10  WK-C-VE2EI-ERROR-CD        PIC X(07).
002100         10  WK-C-VE2EI-FS              PIC X(02).
