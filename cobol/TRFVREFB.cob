000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFVREFB.
000300 AUTHOR.        L TAN SC.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  29 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS IS A CALLED ROUTINE TO BUILD THE UNSTRUCTURED
001000*              REMITTANCE REFERENCE LINE FOR ONE CHECK FROM THE
001100*              INVOICE LINES BUFFERED IN SEPACHK-LINE-TBL. ON THE
001200*              FIRST LINE ONLY, IF A BUSINESS PARTNER REFERENCE
001300*              NUMBER IS PRESENT, "/CNR/" + THE REFERENCE NUMBER
001400*              IS APPENDED. FOR EVERY LINE WITH A DOCUMENT NUMBER,
001500*              "/DOC/" + THE DOCUMENT NUMBER IS APPENDED, AND IF
001600*              THE LINE TOOK A DISCOUNT OF AT LEAST ONE CENT THE
001700*              LINE'S PAY AMOUNT IS ALSO APPENDED. TRUNCATION OF
001800*              THE RESULT TO THE 140-CHARACTER USTRD TAG LIMIT IS
001900*              DONE BY THE CALLER ON EMISSION, NOT HERE.
002000*              THE OLD VERSION BUILT BANK TAG 57 FROM A SINGLE
002100*              VOUCHER'S NARRATIVE TEXT - SEPA008 REBUILT IT TO
002200*              WALK THE LINE TABLE FOR THE UNSTRUCTURED REMITTANCE
002300*              INFORMATION REQUIRED BY PAIN.001/PAIN.008.
002400*===================================================================
002500* HISTORY OF MODIFICATION:
002600*===================================================================
002700* G1RC00 - LTANSC  - 29/05/1991 - ORIGINAL VERSION - BUILT BANK
002800*                     TAG 57 NARRATIVE TEXT FROM THE VOUCHER
002900*                     MASTER FOR THE DOMESTIC GIRO TAPE FORMAT.
003000*-------------------------------------------------------------------
003100* Y2K004 - SKM     - 28/10/1998 - Y2K REMEDIATION - NO DATA CHANGE,
003200*                     RECOMPILED UNDER THE EXPANDED-CENTURY
003300*                     STANDARDS FOR THE YEAR 2000.
003400*-------------------------------------------------------------------
003500* SEPA008 - ACNRSV - 12/09/2013 - SEPA MIGRATION PROJECT - REBUILT
003600*                     THE ROUTINE TO WALK THE LINE TABLE AND EMIT
003700*                     THE /CNR/ AND /DOC/ TAGGED REFERENCE TEXT
003800*                     REQUIRED FOR THE UNSTRUCTURED REMITTANCE
003900*                     INFORMATION FIELD.
004000*-------------------------------------------------------------------
004100* SEPA025 - ACNKLW - 13/02/2014 - E-REQ 9388 - DISCOUNT-TRIGGERED
004200*                     PAY AMOUNT WAS BEING APPENDED EVEN WHEN THE
004300*                     DISCOUNT WAS EXACTLY ZERO - TIGHTENED THE
004400*                     TEST TO <= -0.01 PER THE BUSINESS RULE.
004500*-------------------------------------------------------------------
004600* SEPA032 - ACNKLW - 18/02/2014 - E-REQ 9461 - THIS ROUTINE WAS
004700*                     WALKING ITS OWN PRIVATE COPY OF SEPACHK-
004800*                     LINE-TBL, WHICH THE CALLER NEVER SEES OR
004900*                     FILLS - IT WAS ALWAYS EMPTY. NOW WALKS THE
005000*                     LINE ENTRIES PASSED IN BY THE CALLER ON
005100*                     WK-C-VREFB-RECORD INSTEAD.
005200*===================================================================
005300 EJECT
005400**********************
005500 ENVIRONMENT DIVISION.
005600**********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
006100                   UPSI-0 IS UPSI-SWITCH-0
006200                     ON  STATUS IS U0-ON
006300                     OFF STATUS IS U0-OFF.
006400
006500***************
006600 DATA DIVISION.
006700***************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                     PIC X(24) VALUE
007100     "** PROGRAM TRFVREFB **".
007200
007300 77  WK-N-WORK-LEN              PIC S9(04) COMP VALUE ZERO.
007400 77  WK-N-PIECE-LEN             PIC S9(04) COMP VALUE ZERO.
007500 77  WK-N-APPEND-LEN            PIC S9(04) COMP VALUE ZERO.
007600
007700 01  WK-C-BUILD-AREA.
007800     05  WK-C-BUILD-TEXT        PIC X(250).
007900 01  WK-C-BUILD-AREA-R REDEFINES WK-C-BUILD-AREA.
008000     05  WK-C-BUILD-CHAR        PIC X(01) OCCURS 250 TIMES.
008100
008200 01  WK-C-PIECE-AREA.
008300     05  WK-C-PIECE-TEXT        PIC X(60).
008400 01  WK-C-PIECE-AREA-R REDEFINES WK-C-PIECE-AREA.
008500     05  WK-C-PIECE-CHAR        PIC X(01) OCCURS 60 TIMES.
008600
008700 01  WK-C-AMOUNT-EDIT           PIC -(11)9.99.
008800
008900 01  WK-C-TODAY                 PIC 9(08).
009000 01  WK-C-TODAY-R REDEFINES WK-C-TODAY.
009100     05  WK-C-TODAY-CCYY        PIC 9(04).
009200     05  WK-C-TODAY-MM          PIC 9(02).
009300     05  WK-C-TODAY-DD          PIC 9(02).
009400
009500* ------------------ PROGRAM WORKING STORAGE -------------------*
009600 01  WK-C-COMMON.
009700     COPY SEPACOM.
009800
009900****************
010000 LINKAGE SECTION.
010100****************
010200     COPY LKREFB.
010300
010400     EJECT
010500********************************************
010600 PROCEDURE DIVISION USING WK-C-VREFB-RECORD.
010700********************************************
010800 MAIN-MODULE.
010900     ACCEPT  WK-C-TODAY          FROM DATE YYYYMMDD.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     EXIT PROGRAM.
011300
011400*-------------------------------------------------------------------*
011500 A000-PROCESS-CALLED-ROUTINE.
011600*-------------------------------------------------------------------*
011700     IF      WK-C-TODAY-CCYY < 1998
011800             DISPLAY "TRFVREFB - SYSTEM DATE LOOKS SUSPECT - "
011900                     WK-C-TODAY
012000     END-IF.
012100     MOVE    SPACES             TO WK-C-VREFB-REFERENCE-TXT.
012200     MOVE    SPACES             TO WK-C-BUILD-AREA.
012300     MOVE    ZERO               TO WK-N-WORK-LEN.
012400
012500     IF      WK-C-VREFB-LINE-CNT > ZERO
012600             PERFORM B100-APPEND-ONE-LINE
012700                THRU B199-APPEND-ONE-LINE-EX
012800                VARYING WK-X-VREFB-IDX
012900                  FROM 1 BY 1
013000                  UNTIL WK-X-VREFB-IDX > WK-C-VREFB-LINE-CNT
013100     END-IF.
013200
013300     IF      WK-N-WORK-LEN > ZERO
013400             MOVE WK-C-BUILD-TEXT(1:WK-N-WORK-LEN) TO
013500                  WK-C-VREFB-REFERENCE-TXT
013600     END-IF.
013700
013800*=====================================================================
013900 A099-PROCESS-CALLED-ROUTINE-EX.
014000*=====================================================================
014100     EXIT.
014200
014300*---------------------------------------------------------------------*
014400 B100-APPEND-ONE-LINE.
014500*---------------------------------------------------------------------*
014600     IF      WK-X-VREFB-IDX = 1
014700         AND WK-C-VREFB-BPARTNER-REF-NO(1) NOT = SPACES
014800         AND WK-N-WORK-LEN = ZERO
014900             STRING "/CNR/" DELIMITED BY SIZE
015000                    WK-C-VREFB-BPARTNER-REF-NO(1)
015100                          DELIMITED BY SPACE
015200                    INTO WK-C-PIECE-TEXT
015300             PERFORM C100-APPEND-PIECE
015400                THRU C199-APPEND-PIECE-EX
015500     END-IF.
015600
015700     IF      WK-C-VREFB-DOCUMENT-NO(WK-X-VREFB-IDX) NOT = SPACES
015800             STRING "/DOC/" DELIMITED BY SIZE
015900                    WK-C-VREFB-DOCUMENT-NO(WK-X-VREFB-IDX)
016000                          DELIMITED BY SPACE
016100                    INTO WK-C-PIECE-TEXT
016200             PERFORM C100-APPEND-PIECE
016300                THRU C199-APPEND-PIECE-EX
016400
016500             IF  WK-C-VREFB-DISCOUNT-AMT(WK-X-VREFB-IDX)
016600                          <= -0.01
016700                 MOVE WK-C-VREFB-LINE-PAY-AMT(WK-X-VREFB-IDX)
016800                                 TO WK-C-AMOUNT-EDIT
016900                 STRING "/ " DELIMITED BY SIZE
017000                        WK-C-AMOUNT-EDIT DELIMITED BY SIZE
017100                        INTO WK-C-PIECE-TEXT
017200                 PERFORM C100-APPEND-PIECE
017300                    THRU C199-APPEND-PIECE-EX
017400             END-IF
017500     END-IF.
017600
017700 B199-APPEND-ONE-LINE-EX.
017800     EXIT.
017900
018000*---------------------------------------------------------------------*
018100 C100-APPEND-PIECE.
018200*---------------------------------------------------------------------*
018300     PERFORM D100-FIND-PIECE-LEN
018400        THRU D199-FIND-PIECE-LEN-EX.
018500
018600     IF      WK-N-PIECE-LEN > ZERO
018700         AND (WK-N-WORK-LEN + WK-N-PIECE-LEN) NOT > 250
018800             MOVE WK-C-PIECE-TEXT(1:WK-N-PIECE-LEN) TO
018900                  WK-C-BUILD-TEXT(WK-N-WORK-LEN + 1:WK-N-PIECE-LEN)
019000             ADD  WK-N-PIECE-LEN TO WK-N-WORK-LEN
019100     END-IF.
019200
019300     MOVE    SPACES             TO WK-C-PIECE-AREA.
019400
019500 C199-APPEND-PIECE-EX.
019600     EXIT.
019700
019800*---------------------------------------------------------------------*
019900 D100-FIND-PIECE-LEN.
020000*---------------------------------------------------------------------*
020100     MOVE    ZERO               TO WK-N-PIECE-LEN.
020200     MOVE    60                 TO WK-N-APPEND-LEN.
020300
020400 D150-FIND-PIECE-LEN-LOOP.
020500     IF      WK-N-APPEND-LEN < 1
020600             GO TO D199-FIND-PIECE-LEN-EX
020700     END-IF.
020800     IF      WK-C-PIECE-CHAR(WK-N-APPEND-LEN) NOT = SPACE
020900             MOVE WK-N-APPEND-LEN TO WK-N-PIECE-LEN
021000             GO TO D199-FIND-PIECE-LEN-EX
021100     END-IF.
021200     SUBTRACT 1                 FROM WK-N-APPEND-LEN.
021300     GO TO D150-FIND-PIECE-LEN-LOOP.
021400
021500 D199-FIND-PIECE-LEN-EX.
021600     EXIT.
021700******************************************************************
021800*************** END OF PROGRAM SOURCE - TRFVREFB ***************
021900******************************************************************
