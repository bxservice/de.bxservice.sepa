000100*-----------------------------------------------------------------*
000200* SEPADOCT - SEPA DOCUMENT-TYPE PARAMETER RECORD                  *
000300*            ONE ROW PER PAYMENT RULE CODE ('D' DIRECT DEBIT,     *
000400*            'K' DIRECT DEPOSIT) - MAPS THE RUN'S PAYMENT RULE TO *
000500*            THE PAIN DOCUMENT TYPE AND THE DIRECT-DEBIT FLAG.    *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* SEPA013 - ACNRSV - 24/09/2013 - SEPA MIGRATION PROJECT         *
001000*                    - NEW SMALL PARAMETER FILE MODELLED ON THE   *
001100*                      OLD GENERIC APPLICATION PARAMETER FILE -   *
001200*                      ONLY THE TWO PAYMENT RULE CODES ARE REAL   *
001300*                      KEYS, SO IT DOES NOT SHARE TFSAPLPA.        *
001400*-----------------------------------------------------------------*
001500 01  SEPADOCT-RECORD.
001600     05  SEPADOCT-REC-DATA          PIC X(40).
001700 01  SEPADOCT-REC-R REDEFINES SEPADOCT-RECORD.
001800     05  SEPADOCT-PARACD            PIC X(01).
001900*                                    'D' DIRECT DEBIT / 'K' DIRECT
002000*                                    DEPOSIT - THE RUN'S PAYMENT
002100*                                    RULE CODE - KEY TO THIS FILE.
002200     05  SEPADOCT-DOCTYPE-CD        PIC X(15).
002300*                                    PAIN.008.003.02 OR
002400*                                    PAIN.001.002.03.
002500     05  SEPADOCT-DIRECT-DEBIT-FL   PIC X(01).
002600*                                   "Y"/"N" - MODE FLAG RETURNED
002700*                                   TO THE CALLER ALONGSIDE THE
002800*                                   DOCUMENT TYPE TEXT.
002900     05  FILLER                     PIC X(23).
