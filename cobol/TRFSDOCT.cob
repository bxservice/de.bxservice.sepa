000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFSDOCT.
000300 AUTHOR.        MATILDA WEE TL.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  15 SEP 1989.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS ROUTINE OBTAINS THE SEPA DOCUMENT-TYPE
001000*              PARAMETER VALUE FOR A GIVEN PAYMENT RULE CODE
001100*              FROM THE SMALL SEPADOCT PARAMETER FILE. IT IS THE
001200*              GENERIC PARAMETER LOOKUP CALLED BY TRFSDOCW, WHICH
001300*              TRANSLATES THE "NOT FOUND" CASE INTO THE "PAYMENT
001400*              RULE NOT SUPPORTED" ABORT REQUIRED BY THE EXPORT.
001500*              THIS ROUTINE ORIGINALLY READ THE GENERIC SYSTEM
001600*              AND APPLICATION PARAMETER FILE FOR ANY PARAMETER
001700*              CODE IN THE SHOP; MEPS01'S GOBACK CHANGE LET IT BE
001800*              CALLED FROM A CL EXIT PROGRAM AS WELL AS FROM
001900*              BATCH. SEPA013 NARROWED IT TO THE SEPA DOCUMENT-
002000*              TYPE PARAMETER FILE ONLY.
002100*===================================================================
002200* HISTORY OF MODIFICATION:
002300*===================================================================
002400* G1RC00 - MWEETL  - 15/09/1989 - ORIGINAL VERSION - GENERIC
002500*                     SYSTEM/APPLICATION PARAMETER FILE LOOKUP
002600*                     FOR THE WHOLE TRANSFER SUITE.
002700*-------------------------------------------------------------------
002800* Y2K006 - SKM     - 30/10/1998 - Y2K REMEDIATION - NO DATA CHANGE,
002900*                     RECOMPILED UNDER THE EXPANDED-CENTURY
003000*                     STANDARDS FOR THE YEAR 2000.
003100*-------------------------------------------------------------------
003200* MEPS01 - RAJOOV   - 22/08/2001 - MEPS PHASE 1 MODS - END-OF-
003300*                     PROGRAM STATEMENT CHANGED FROM STOP RUN TO
003400*                     GOBACK SO THIS ROUTINE CAN ALSO BE CALLED
003500*                     FROM THE NEW CL EXIT PROGRAM, NOT JUST FROM
003600*                     BATCH.
003700*-------------------------------------------------------------------
003800* SEPA013 - ACNRSV - 24/09/2013 - SEPA MIGRATION PROJECT - CUT
003900*                     THIS ROUTINE DOWN FROM THE GENERIC PARAMETER
004000*                     FILE TO THE NEW SEPADOCT FILE; OUTPUT IS NOW
004100*                     THE DOCUMENT-TYPE TEXT AND DIRECT-DEBIT FLAG
004200*                     RATHER THAN A GENERIC ALPHA/NUMERIC VALUE.
004300*===================================================================
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005200                   UPSI-0 IS UPSI-SWITCH-0
005300                     ON  STATUS IS U0-ON
005400                     OFF STATUS IS U0-OFF.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SEPADOCT ASSIGN TO DATABASE-SEPADOCT
005900            ORGANIZATION      IS INDEXED
006000            ACCESS MODE       IS RANDOM
006100            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300
006400***************
006500 DATA DIVISION.
006600***************
006700 FILE SECTION.
006800**************
006900 FD  SEPADOCT
007000     LABEL RECORDS ARE OMITTED
007100     DATA RECORD IS SEPADOCT-RECORD.
007200     COPY SEPADOCT.
007300
007400 WORKING-STORAGE SECTION.
007500*************************
007600 01  FILLER                     PIC X(24) VALUE
007700     "** PROGRAM TRFSDOCT **".
007800
007900* ------------------ PROGRAM WORKING STORAGE -------------------*
008000 01  WK-C-COMMON.
008100     COPY SEPACOM.
008200
008300****************
008400 LINKAGE SECTION.
008500****************
008600     COPY LKDOCT.
008700
008800     EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-XDOCT-RECORD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-MAIN-PROCESSING
009400        THRU A099-MAIN-PROCESSING-EX.
009500     PERFORM Z000-END-PROGRAM-ROUTINE
009600        THRU Z099-END-PROGRAM-ROUTINE-EX.
009700     GOBACK.                                                      MEPS01
009800
009900*-------------------------------------------------------------------*
010000 A000-MAIN-PROCESSING.
010100*-------------------------------------------------------------------*
010200     OPEN    INPUT SEPADOCT.
010300     IF      NOT WK-C-SUCCESSFUL
010400             DISPLAY "TRFSDOCT - OPEN FILE ERROR - SEPADOCT"
010500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010600             GO TO Y900-ABNORMAL-TERMINATION.
010700
010800     MOVE    SPACES              TO WK-C-XDOCT-OUTPUT.
010900     MOVE    "N"                 TO WK-C-XDOCT-FOUND.
011000
011100     MOVE    WK-C-XDOCT-PARACD   TO SEPADOCT-PARACD.
011200
011300     READ    SEPADOCT KEY IS EXTERNALLY-DESCRIBED-KEY.
011400     IF      WK-C-SUCCESSFUL
011500             GO TO A080-MOVE-DATA.
011600
011700     IF      WK-C-RECORD-NOT-FOUND
011800             MOVE "SUP0024"      TO WK-C-XDOCT-ERROR-CD
011900     ELSE
012000             MOVE "SUP0006"      TO WK-C-XDOCT-ERROR-CD
012100     END-IF.
012200
012300     MOVE    "SEPADOCT"          TO WK-C-XDOCT-FILE.
012400     MOVE    "SELECT"            TO WK-C-XDOCT-MODE.
012500     MOVE    WK-C-XDOCT-PARACD   TO WK-C-XDOCT-KEY.
012600     MOVE    WK-C-FILE-STATUS    TO WK-C-XDOCT-FS.
012700
012800     GO TO A099-MAIN-PROCESSING-EX.
012900
013000 A080-MOVE-DATA.
013100     MOVE    "Y"                 TO WK-C-XDOCT-FOUND.
013200     MOVE    SEPADOCT-DOCTYPE-CD TO WK-C-XDOCT-DOCTYPE-CD.
013300     MOVE    SEPADOCT-DIRECT-DEBIT-FL TO
013400                                     WK-C-XDOCT-DIRECT-DEBIT-FL.
013500
013600*=====================================================================
013700 A099-MAIN-PROCESSING-EX.
013800*=====================================================================
013900     EXIT.
014000
014100 Y900-ABNORMAL-TERMINATION.
014200     PERFORM Z000-END-PROGRAM-ROUTINE
014300        THRU Z099-END-PROGRAM-ROUTINE-EX.
014400     EXIT PROGRAM.
014500
014600*---------------------------------------------------------------------*
014700 Z000-END-PROGRAM-ROUTINE.
014800*---------------------------------------------------------------------*
014900     CLOSE   SEPADOCT.
015000     IF      NOT WK-C-SUCCESSFUL
015100             DISPLAY "TRFSDOCT - CLOSE FILE ERROR - SEPADOCT"
015200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015300
015400*---------------------------------------------------------------------*
015500 Z099-END-PROGRAM-ROUTINE-EX.
015600*---------------------------------------------------------------------*
015700     EXIT.
015800******************************************************************
015900*************** END OF PROGRAM SOURCE - TRFSDOCT ***************
016000******************************************************************
