000100*-----------------------------------------------------------------*
000200* SEPACOM - COMMON WORK AREA FOR THE SEPA EXPORT SUBROUTINE SUITE *
000300*           (TRFSEPAX AND ITS CALLED ROUTINES TRFVxxxx/TRFSxxxx). *
000400*           COPIED AS "01 WK-C-COMMON. COPY SEPACOM." IN EVERY   *
000500*           MEMBER OF THE SUITE - KEEP FIELD NAMES IN STEP.      *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                       *
000800*-----------------------------------------------------------------*
000900* SEPA003 - ACNRSV - 14/11/2013 - SEPA MIGRATION PROJECT        *
001000*                    - SPLIT OFF FROM THE OLD GIRO-ERA ASCMWS     *
001100*                      COPYBOOK SO THE EXPORT SUITE NO LONGER    *
001200*                      DEPENDS ON THE DOMESTIC CLEARING LIBRARY. *
001300*-----------------------------------------------------------------*
001400    05  WK-C-FILE-STATUS          PIC X(02).
001500        88  WK-C-SUCCESSFUL                VALUE "00".
001600        88  WK-C-DUPLICATE-KEY             VALUE "22".
001700        88  WK-C-RECORD-NOT-FOUND          VALUE "23" "24".
001800        88  WK-C-END-OF-FILE               VALUE "10".
001900    05  WK-C-ERROR-SW              PIC X(01).
002000        88  WK-C-ERROR-FOUND               VALUE "Y".
002100        88  WK-C-NO-ERROR                  VALUE "N".
002200    05  WK-C-ERROR-CD              PIC X(07).
002300    05  WK-C-ERROR-MSG             PIC X(80).
002400    05  WK-C-FILE                  PIC X(08).
002500    05  WK-C-MODE                  PIC X(07).
002600    05  WK-C-KEY                   PIC X(35).
002700    05  FILLER                     PIC X(10).
