000100* HISTORY OF MODIFICATION:
000200* -----------------------------------------------------------------
000300* SEPA012 ACNRSV 23/09/2013 - SEPA MIGRATION PROJECT
000400*                 - CALL INTERFACE FOR TRFSDOCT, REPLACES THE OLD
000500*                   XPARA LINKAGE USED BY TRFXPARA.
000600* -----------------------------------------------------------------
000700 01  WK-C-XDOCT-RECORD.
000800     05  WK-C-XDOCT-INPUT.
000900         10  WK-C-XDOCT-PARACD          PIC X(01).
001000*                                       PAYMENT RULE CODE - 'D'
001100*                                       OR 'K' - KEY TO TFSDOCTY.
001200     05  WK-C-XDOCT-OUTPUT.
001300         10  WK-C-XDOCT-FOUND           PIC X(01).
001400         10  WK-C-XDOCT-DOCTYPE-CD      PIC X(15).
001500         10  WK-C-XDOCT-DIRECT-DEBIT-FL PIC X(01).
001600         10  WK-C-XDOCT-ERROR-CD        PIC X(07).
001700         10  WK-C-XDOCT-FILE            PIC X(08).
001800         10  WK-C-XDOCT-MODE            PIC X(07).
001900         10  WK-C-XDOCT-KEY             PIC X(01).
002000         10  WK-C-XDOCT-FS              PIC X(02).
