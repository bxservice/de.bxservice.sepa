000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFVBPAC.
000300 AUTHOR.        L TAN SC.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  14 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS IS A CALLED ROUTINE TO SELECT THE BUSINESS
001000*              PARTNER BANK ACCOUNT TO BE PAID INTO/FROM. THE
001100*              CANDIDATE ACCOUNTS ARE READ IN PRIORTY ORDER AND
001200*              THE FIRST ACTIVE, IBAN-POPULATED CANDIDATE THAT
001300*              SUPPORTS THE RUN'S DIRECT-DEBIT/DEPOSIT MODE WINS.
001400*              ORIGINALLY THIS ROUTINE PICKED THE DOMESTIC GIRO
001500*              COLLECTING BANK ACCOUNT FOR THE OLD TAPE FORMAT;
001600*              SEPA002 BELOW REPOINTED IT AT THE IBAN/BIC FIELDS.
001700*===================================================================
001800* HISTORY OF MODIFICATION:
001900*===================================================================
002000* G1RC00 - LTANSC  - 14/05/1991 - ORIGINAL VERSION - PRIORTY-KEYED
002100*                     LOOKUP AGAINST THE BANK ACCOUNT MASTER FOR
002200*                     THE DOMESTIC GIRO CREDIT TRANSFER BATCH.
002300*-------------------------------------------------------------------
002400* Y2K002 - SKM     - 23/10/1998 - Y2K REMEDIATION - NO DATA CHANGE,
002500*                     RECOMPILED AGAINST THE EXPANDED-CENTURY
002600*                     COPY OF THE BANK ACCOUNT MASTER.
002700*-------------------------------------------------------------------
002800* SEPA002 - ACNRSV - 12/09/2013 - SEPA MIGRATION PROJECT - REPLACED
002900*                     THE SINGLE-ACCOUNT LOOKUP WITH A SCAN OF ALL
003000*                     CANDIDATES IN PRIORTY ORDER SO THE ROUTINE
003100*                     CAN HONOUR THE DIRECT-DEBIT/DIRECT-DEPOSIT
003200*                     CAPABILITY FLAGS REQUIRED BY PAIN.001/008.
003300*-------------------------------------------------------------------
003400* SEPA021 - ACNKLW - 04/02/2014 - E-REQ 9301 - "NONE FOUND" WAS
003500*                     RETURNING BLANKS INSTEAD OF SUP0016 WHEN THE
003600*                     PARTNER HAD NO CANDIDATE ACCOUNTS AT ALL.
003700*===================================================================
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS UPSI-SWITCH-0
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SEPABPAF ASSIGN TO DATABASE-SEPABPAF
005300            ORGANIZATION      IS INDEXED
005400            ACCESS MODE       IS DYNAMIC
005500            RECORD KEY        IS EXTERNALLY-DESCRIBED-KEY
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200**************
006300 FD  SEPABPAF
006400     LABEL RECORDS ARE OMITTED
006500     DATA RECORD IS SEPABPA-RECORD.
006600     COPY SEPABPA.
006700
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                     PIC X(24) VALUE
007100     "** PROGRAM TRFVBPAC **".
007200
007300 77  WK-N-CANDIDATES-READ       PIC S9(04) COMP VALUE ZERO.
007400 77  WS-C-MORE-CANDIDATES       PIC X(01) VALUE "Y".
007500     88  WS-NO-MORE-CANDIDATES           VALUE "N".
007600
007700 01  WK-C-TODAY.
007800     05  WK-C-TODAY-DATE        PIC X(08).
007900 01  WK-C-TODAY-R REDEFINES WK-C-TODAY.
008000     05  WK-C-TODAY-CEN         PIC X(02).
008100     05  WK-C-TODAY-YMD         PIC X(06).
008200
008300 01  WK-C-BPARTNER-ID-VIEW.
008400     05  WK-C-BPARTNER-ID-N     PIC 9(10).
008500 01  WK-C-BPARTNER-ID-VIEW-R REDEFINES WK-C-BPARTNER-ID-VIEW.
008600     05  WK-C-BPARTNER-ID-X     PIC X(10).
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY SEPACOM.
009100
009200****************
009300 LINKAGE SECTION.
009400****************
009500     COPY LKBPAC.
009600
009700     EJECT
009800********************************************
009900 PROCEDURE DIVISION USING WK-C-VBPAC-RECORD.
010000********************************************
010100 MAIN-MODULE.
010200     PERFORM A000-PROCESS-CALLED-ROUTINE
010300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010400     PERFORM Z000-END-PROGRAM-ROUTINE
010500        THRU Z999-END-PROGRAM-ROUTINE-EX.
010600     EXIT PROGRAM.
010700
010800*-------------------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*-------------------------------------------------------------------*
011100     OPEN    INPUT SEPABPAF.
011200     IF      NOT WK-C-SUCCESSFUL
011300             DISPLAY "TRFVBPAC - OPEN FILE ERROR - SEPABPAF"
011400             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011500             GO TO Y900-ABNORMAL-TERMINATION.
011600
011700     INITIALIZE              WK-C-VBPAC-OUTPUT.
011800     MOVE    "N"              TO WK-C-VBPAC-FOUND.
011900     MOVE    ZERO             TO WK-N-CANDIDATES-READ.
012000     MOVE    "Y"              TO WS-C-MORE-CANDIDATES.
012100     MOVE    WK-C-VBPAC-BPARTNER-ID TO SEPABPA-BPARTNER-ID.
012200     MOVE    ZERO             TO SEPABPA-PRIORTY.
012300
012400     START   SEPABPAF KEY IS NOT LESS THAN EXTERNALLY-DESCRIBED-KEY
012500         INVALID KEY
012600             MOVE "N"         TO WS-C-MORE-CANDIDATES
012700     END-START.
012800
012900     PERFORM B100-SCAN-CANDIDATES
013000        THRU B199-SCAN-CANDIDATES-EX
013100        UNTIL WS-NO-MORE-CANDIDATES
013200           OR WK-C-VBPAC-FOUND = "Y".
013300
013400     IF      WK-C-VBPAC-FOUND NOT = "Y"
013500             MOVE "SUP0016"   TO WK-C-VBPAC-ERROR-CD
013600             MOVE "SEPABPAF"  TO WK-C-VBPAC-FILE
013700             MOVE "SCAN"      TO WK-C-VBPAC-MODE
013800             MOVE WK-C-VBPAC-BPARTNER-ID TO WK-C-VBPAC-KEY.
013900
014000*=====================================================================
014100 A099-PROCESS-CALLED-ROUTINE-EX.
014200*=====================================================================
014300     EXIT.
014400
014500*---------------------------------------------------------------------*
014600 B100-SCAN-CANDIDATES.
014700*---------------------------------------------------------------------*
014800     READ    SEPABPAF NEXT RECORD
014900         AT END
015000             MOVE "N"         TO WS-C-MORE-CANDIDATES
015100     END-READ.
015200
015300     IF      WS-C-MORE-CANDIDATES = "Y"
015400             ADD 1            TO WK-N-CANDIDATES-READ
015500             IF  SEPABPA-BPARTNER-ID NOT = WK-C-VBPAC-BPARTNER-ID
015600                 MOVE "N"     TO WS-C-MORE-CANDIDATES
015700             ELSE
015800                 PERFORM B150-TEST-CANDIDATE
015900                    THRU B159-TEST-CANDIDATE-EX
016000             END-IF
016100     END-IF.
016200
016300 B199-SCAN-CANDIDATES-EX.
016400     EXIT.
016500
016600*---------------------------------------------------------------------*
016700 B150-TEST-CANDIDATE.
016800*---------------------------------------------------------------------*
016900     IF      SEPABPA-ACTIVE
017000         AND SEPABPA-ACCOUNT-IBAN NOT = SPACES
017100             IF (WK-C-VBPAC-DIRECT-DEBIT = "Y"
017200                 AND SEPABPA-DIRECT-DEBIT-OK)
017300             OR (WK-C-VBPAC-DIRECT-DEBIT NOT = "Y"
017400                 AND SEPABPA-DIRECT-DEPOSIT-OK)
017500                 MOVE "Y"     TO WK-C-VBPAC-FOUND
017600                 MOVE SEPABPA-ACCOUNT-IBAN TO
017700                                 WK-C-VBPAC-ACCOUNT-IBAN
017800                 MOVE SEPABPA-ACCOUNT-BIC  TO
017900                                 WK-C-VBPAC-ACCOUNT-BIC
018000             END-IF
018100     END-IF.
018200
018300 B159-TEST-CANDIDATE-EX.
018400     EXIT.
018500
018600*---------------------------------------------------------------------*
018700 Y900-ABNORMAL-TERMINATION.
018800*---------------------------------------------------------------------*
018900     PERFORM Z000-END-PROGRAM-ROUTINE
019000        THRU Z999-END-PROGRAM-ROUTINE-EX.
019100     EXIT PROGRAM.
019200
019300*---------------------------------------------------------------------*
019400 Z000-END-PROGRAM-ROUTINE.
019500*---------------------------------------------------------------------*
019600     CLOSE   SEPABPAF.
019700     IF      NOT WK-C-SUCCESSFUL
019800             DISPLAY "TRFVBPAC - CLOSE FILE ERROR - SEPABPAF"
019900             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
020000
020100 Z999-END-PROGRAM-ROUTINE-EX.
020200     EXIT.
020300******************************************************************
020400*************** END OF PROGRAM SOURCE - TRFVBPAC ***************
020500******************************************************************
