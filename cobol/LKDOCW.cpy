000100* HISTORY OF MODIFICATION:
000200* -----------------------------------------------------------------
000300* SEPA013 ACNRSV 23/09/2013 - SEPA MIGRATION PROJECT
000400*                 - CALL INTERFACE FOR TRFSDOCW, REPLACES THE OLD
000500*                   XGSPA LINKAGE USED BY TRFXGSPA.
000600* -----------------------------------------------------------------
000700 01  WK-C-XDOCW-RECORD.
000800     05  WK-C-XDOCW-INPUT.
000900         10  WK-C-XDOCW-PAYMENT-RULE    PIC X(01).
001000     05  WK-C-XDOCW-OUTPUT.
001100         10  WK-C-XDOCW-SUPPORTED       PIC X(01).
001200         10  WK-C-XDOCW-DOC-TYPE        PIC X(15).
001300         10  WK-C-XDOCW-DIRECT-DEBIT-FL PIC X(01).
