000100*-----------------------------------------------------------------*
000200* SEPALIN - PAY SELECTION LINE RECORD                             *
000300*           ONE RECORD PER INVOICE APPLIED TO A CHECK, KEYED BY   *
000400*           THE PARENT CHECK'S SEPACHK-CHECK-SEQ (SEPACHK.cpy).   *
000500*           ALSO CARRIES THE WORKING TABLE THAT BUFFERS ALL THE   *
000600*           LINES OF THE CHECK IN HAND FOR THE REFERENCE-TEXT AND *
000700*           END-TO-END-ID BUILD ROUTINES.                        *
000800*-----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:                                        *
001000*-----------------------------------------------------------------*
001100* SEPA009 - ACNRSV - 02/12/2013 - E-REQ 9210 - ADDED THE LINE    *
001200*                      RECORD AND THE WORKING TABLE BELOW SO A    *
001300*                      CHECK'S INVOICE LINES CAN BE BUFFERED FOR  *
001400*                      THE REFERENCE-TEXT AND END-TO-END-ID       *
001500*                      BUILD ROUTINES. ORIGINALLY PART OF         *
001600*                      SEPACHK.cpy.                               *
001700*-----------------------------------------------------------------*
001800* SEPA030 - ACNKLW - 17/02/2014 - E-REQ 9461 - SPLIT OUT OF       *
001900*                      SEPACHK.cpy SO THE LINE RECORD NO LONGER   *
002000*                      SHARES STORAGE WITH THE CHECK RECORD WHEN  *
002100*                      BOTH ARE COPIED INTO AN FD.                *
002200*-----------------------------------------------------------------*
002300* SEPA034 - ACNKLW - 04/03/2014 - E-REQ 9461 - THE FILLER CARRIED*
002400*                      OVER FROM SEPACHK.cpy AT SEPA030 WAS ONLY *
002500*                      SIZED FOR THE OLD LAYOUT - THE REDEFINES  *
002600*                      BELOW TOTALLED 10 BYTES SHORT OF THE 140   *
002700*                      DECLARED ABOVE. WIDENED TO MATCH.          *
002800*-----------------------------------------------------------------*
002900* SEPA040 - ACNKLW - 25/03/2014 - E-REQ 9461 - SEPACHK-DISCOUNT- *
003000*                      AMT AND SEPACHK-LINE-PAY-AMT (HERE AND IN *
003100*                      THE WORKING TABLE BELOW) WERE LEFT AS      *
003200*                      PLAIN DISPLAY NUMERIC - EVERY OTHER AMOUNT *
003300*                      FIELD IN THE SUITE IS PACKED. CHANGED TO   *
003400*                      COMP-3, WHICH SHRINKS THE REDEFINES BY 12  *
003500*                      BYTES - SEPACHK-LINE-REC-DATA CUT FROM 140 *
003600*                      TO 128 BYTES TO MATCH.                    *
003700*-----------------------------------------------------------------*
003800
003900*================== PAY SELECTION LINE (DETAIL) ===================
004000 01  SEPACHK-LINE-RECORD.
004100     05  SEPACHK-LINE-REC-DATA      PIC X(128).
004200 01  SEPACHK-LINE-REC-R REDEFINES SEPACHK-LINE-RECORD.
004300     05  SEPACHK-LINE-CHECK-SEQ     PIC 9(07).
004400*                                   FK TO SEPACHK-CHECK-SEQ.
004500     05  SEPACHK-LINE-SEQNO         PIC 9(03).
004600*                                   LINE SEQUENCE WITHIN CHECK.
004700     05  SEPACHK-DOCUMENT-NO        PIC X(20).
004800*                                   INVOICE DOCUMENT NUMBER.
004900     05  SEPACHK-DISCOUNT-AMT       PIC S9(9)V99 COMP-3.
005000*                                   DISCOUNT APPLIED TO THE LINE;
005100*                                   <= -0.01 TRIGGERS THE PAY AMT
005200*                                   BEING APPENDED TO THE REF TXT.
005300*                                   PACKED, 6 BYTES - SEPA040.
005400     05  SEPACHK-LINE-PAY-AMT       PIC S9(13)V99 COMP-3.
005500*                                   PAY AMOUNT FOR THIS LINE -
005600*                                   PACKED, 8 BYTES - SEPA040.
005700     05  SEPACHK-BPARTNER-REF-NO    PIC X(35).
005800*                                   CUSTOMER/CREDITOR REFERENCE -
005900*                                   ONLY USED FROM THE FIRST LINE.
006000     05  SEPACHK-OLD-ITEM-CD        PIC X(06).
006100*                                   GIRO-ERA ITEM CODE - NO
006200*                                   LONGER MAINTAINED SEPA002.
006300     05  FILLER                     PIC X(43).
006400*                                   SPARE - TAKES SEPACHK-LINE-
006500*                                   RECORD TO 128 BYTES, MATCHING
006600*                                   THE FIELDS ABOVE (SEPA034/
006700*                                   SEPA040). DO NOT SHRINK
006800*                                   WITHOUT RECHECKING THE
006900*                                   REDEFINES SUM.
007000
007100*========== WORKING TABLE - LINES BUFFERED FOR ONE CHECK ==========
007200 01  SEPACHK-LINE-TBL.
007300     05  SEPACHK-LINE-CNT           PIC S9(04) COMP VALUE ZERO.
007400     05  SEPACHK-LINE-ENTRY OCCURS 50 TIMES
007500             INDEXED BY SEPACHK-LINE-IDX.
007600         10  SEPACHK-TBL-DOCUMENT-NO     PIC X(20).
007700         10  SEPACHK-TBL-DISCOUNT-AMT    PIC S9(9)V99 COMP-3.
007800         10  SEPACHK-TBL-LINE-PAY-AMT    PIC S9(13)V99 COMP-3.
007900         10  SEPACHK-TBL-BPARTNER-REF-NO PIC X(35).
008000     05  FILLER                     PIC X(05).
