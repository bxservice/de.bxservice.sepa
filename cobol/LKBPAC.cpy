000100* HISTORY OF MODIFICATION:
000200* -----------------------------------------------------------------
000300* SEPA006 ACNRSV 12/09/2013 - SEPA MIGRATION PROJECT
000400*                 - CALL INTERFACE FOR TRFVBPAC, REPLACES THE OLD
000500*                   VBAC LINKAGE USED BY THE GIRO-ERA TRFVBAC.
000600* -----------------------------------------------------------------
000700 01  WK-C-VBPAC-RECORD.
000800     05  WK-C-VBPAC-INPUT.
000900         10  WK-C-VBPAC-BPARTNER-ID     PIC 9(10).
001000         10  WK-C-VBPAC-DIRECT-DEBIT    PIC X(01).
001100     05  WK-C-VBPAC-OUTPUT.
001200         10  WK-C-VBPAC-FOUND           PIC X(01).
001300         10  WK-C-VBPAC-ACCOUNT-IBAN    PIC X(34).
001400         10  WK-C-VBPAC-ACCOUNT-BIC     PIC X(11).
001500         10  WK-C-VBPAC-ERROR-CD        PIC X(07).
001600         10  WK-C-VBPAC-FILE            PIC X(08).
001700         10  WK-C-VBPAC-MODE            PIC X(07).
001800         10  WK-C-VBPAC-KEY             PIC X(12).
001900         10  WK-C-VBPAC-FS              PIC X(02).
