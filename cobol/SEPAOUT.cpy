000100*-----------------------------------------------------------------*
000200* SEPAOUT - SEPA XML OUTPUT LINE RECORD                           *
000300*           ONE RECORD = ONE LINE OF THE PAIN.001/PAIN.008 FILE   *
000400*           HANDED TO THE BANK. LINE-SEQUENTIAL, VARIABLE         *
000500*           CONTENT - NOT A FIXED COLUMNAR REPORT LINE.           *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* G1RC01 - MWEETL  - 10/07/1991 - ORIGINAL GIRO TAPE LINE - 132   *
001000*                      BYTES, FIXED COLUMN PRINT-IMAGE FORMAT.    *
001100*-----------------------------------------------------------------*
001200* SEPA004 - ACNRSV - 09/09/2013 - SEPA MIGRATION PROJECT - WIDEN *
001300*                      TO 180 BYTES FOR THE FIRST PAIN.001 CUT.   *
001400*-----------------------------------------------------------------*
001500* SEPA011 - ACNRSV - 18/12/2013 - E-REQ 9266 - WIDEN AGAIN TO    *
001600*                      250 BYTES - THE UNSTRUCTURED REMITTANCE    *
001700*                      LINE (140 CHARS) WAS WRAPPING.             *
001800*-----------------------------------------------------------------*
001900 01  SEPAOUT-RECORD.
002000G1RC01*05  SEPAOUT-REC-DATA           PIC X(132).
002100SEPA004*05  SEPAOUT-REC-DATA          PIC X(180).
002200     05  SEPAOUT-REC-DATA             PIC X(250).
002300 01  SEPAOUT-REC-R REDEFINES SEPAOUT-RECORD.
002400     05  SEPAOUT-INDENT                PIC X(08).
002500*                                      LEADING BLANKS - XML
002600*                                      NESTING LEVEL.
002700     05  SEPAOUT-CONTENT                PIC X(242).
002800*                                      THE TAG/VALUE TEXT ITSELF.
