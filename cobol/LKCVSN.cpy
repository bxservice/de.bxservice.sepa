000100* HISTORY OF MODIFICATION:
000200* -----------------------------------------------------------------
000300* SEPA010 ACNRSV 16/09/2013 - SEPA MIGRATION PROJECT
000400*                 - CALL INTERFACE FOR TRFVCVSN (ISEPA_CONVERTSIGN
000500*                   FIELD-FORMATTING RULE), REPLACES THE OLD CUYP
000600*                   LINKAGE USED BY TRFVCUYP.
000700* -----------------------------------------------------------------
000800 01  WK-C-VCVSN-RECORD.
000900     05  WK-C-VCVSN-INPUT.
001000         10  WK-C-VCVSN-RAW-TEXT        PIC X(250).
001100         10  WK-C-VCVSN-MAX-LEN         PIC 9(03).
001200*                                       ZERO = NO TRUNCATION.
001300     05  WK-C-VCVSN-OUTPUT.
001400         10  WK-C-VCVSN-CONVERTED-TEXT  PIC X(250).
