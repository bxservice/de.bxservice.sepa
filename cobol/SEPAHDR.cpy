000100*-----------------------------------------------------------------*
000200* SEPAHDR - PAY SELECTION HEADER RECORD                          *
000300*           ONE OCCURRENCE PER EXPORT RUN - CARRIED FROM THE     *
000400*           FIRST CHECK'S PARENT PAY SELECTION.                  *
000500*-----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:                                       *
000700*-----------------------------------------------------------------*
000800* SEPA001 - ACNRSV - 03/09/2013 - SEPA MIGRATION PROJECT        *
000900*                    - REPLACES THE OLD GIRO-ERA GHDRREC LAYOUT  *
001000*                      WITH THE FIELDS NEEDED FOR THE PAIN.001/  *
001100*                      PAIN.008 GROUP HEADER AND PMTINF BLOCK.   *
001200*-----------------------------------------------------------------*
001300* SEPA017 - ACNRSV - 21/01/2014 - E-REQ 9944 - CLIENT NAME WAS  *
001400*                      TRUNCATED WHEN ORG-ID WAS ZERO - ADDED    *
001500*                      THE SEPARATE CLIENT-NAME SLOT BACK IN.    *
001600*-----------------------------------------------------------------*
001700 01  SEPAHDR-RECORD.
001800     05  SEPAHDR-REC-DATA           PIC X(250).
001900 01  SEPAHDR-REC-R REDEFINES SEPAHDR-RECORD.
002000     05  SEPAHDR-CREATED-TIMESTAMP  PIC X(19).
002100     05  SEPAHDR-CREATED-TS-R REDEFINES SEPAHDR-CREATED-TIMESTAMP.
002200         10  SEPAHDR-CREATED-DATE       PIC X(10).
002300         10  FILLER                     PIC X(01).
002400         10  SEPAHDR-CREATED-TIME       PIC X(08).
002500     05  SEPAHDR-PAY-DATE           PIC X(10).
002600     05  SEPAHDR-PAY-DATE-R REDEFINES SEPAHDR-PAY-DATE.
002700         10  SEPAHDR-PAY-YYYY           PIC X(04).
002800         10  FILLER                     PIC X(01).
002900         10  SEPAHDR-PAY-MM             PIC X(02).
003000         10  FILLER                     PIC X(01).
003100         10  SEPAHDR-PAY-DD             PIC X(02).
003200     05  SEPAHDR-ORG-ID             PIC 9(10).
003300     05  SEPAHDR-ORG-ID-R REDEFINES SEPAHDR-ORG-ID.
003400         10  SEPAHDR-ORG-ID-X           PIC X(10).
003500     05  SEPAHDR-ORG-NAME           PIC X(70).
003600     05  SEPAHDR-CLIENT-NAME        PIC X(70).
003700     05  SEPAHDR-BANK-IBAN          PIC X(34).
003800     05  SEPAHDR-BANK-BIC           PIC X(11).
003900     05  SEPAHDR-CURRENCY-ISO       PIC X(03).
004000     05  FILLER                     PIC X(23).
