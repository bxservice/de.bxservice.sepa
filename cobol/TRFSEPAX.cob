000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFSEPAX.
000300 AUTHOR.        L TAN SC.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  02 APR 1991.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS IS THE MAIN DRIVER FOR THE SEPA PAYMENT
001000*              EXPORT BATCH. IT READS THE APPROVED PAY SELECTION
001100*              CHECKS AND THEIR INVOICE LINES AND WRITES THE
001200*              PAIN.001/PAIN.008 XML PAYMENT FILE HANDED TO THE
001300*              BANK. PROCESSING IS IN TWO PASSES OVER THE CHECK
001400*              FILE - THE FIRST ACCUMULATES THE CONTROL TOTALS
001500*              AND BUILDS THE GROUP HEADER, THE SECOND EMITS ONE
001600*              CREDIT-TRANSFER-TRANSACTION BLOCK PER CHECK.
001700*              THE OLD VERSION OF THIS PROGRAM (TRFVBAC/TRFVBACU)
001800*              WROTE A FIXED-WIDTH DOMESTIC GIRO TAPE FOR THE
001900*              SAME KIND OF APPROVED-PAYMENT RUN - SEPA001-015
002000*              REPLACED THE TAPE LAYOUT WITH THE XML FILE AND
002100*              THE ASSOCIATED VALIDATION RULES BELOW.
002200*===================================================================
002300* HISTORY OF MODIFICATION:
002400*===================================================================
002500* G1RC00 - LTANSC  - 02/04/1991 - ORIGINAL VERSION - DOMESTIC
002600*                     GIRO CREDIT TRANSFER BATCH, FIXED-WIDTH
002700*                     TAPE OUTPUT TO THE CLEARING BUREAU.
002800*-------------------------------------------------------------------
002900* G1RC07 - MWEETL  - 19/03/1993 - E-REQ 4401 - ADDED THE SECOND
003000*                     VALUE-DATE FIELD REQUESTED BY THE CLEARING
003100*                     BUREAU'S NEW TAPE SPECIFICATION.
003200*-------------------------------------------------------------------
003300* Y2K007 - SKM     - 02/11/1998 - Y2K REMEDIATION - EXPANDED ALL
003400*                     CENTURY-DEPENDENT DATE FIELDS TO FULL
003500*                     4-DIGIT YEARS AHEAD OF THE YEAR 2000.
003600*-------------------------------------------------------------------
003700* SEPA001 - ACNRSV - 03/09/2013 - SEPA MIGRATION PROJECT - START
003800*                     OF REWRITE FROM THE DOMESTIC GIRO TAPE TO
003900*                     THE SEPA PAIN.001/PAIN.008 XML FILE.
004000*-------------------------------------------------------------------
004100* SEPA014 - ACNRSV - 30/09/2013 - SEPA MIGRATION PROJECT - ADDED
004200*                     THE CALLS TO TRFSDOCW/TRFVBPAC/TRFVE2EI/
004300*                     TRFVREFB/TRFVCVSN AND THE IBAN/BIC
004400*                     VALIDATION PARAGRAPHS BELOW.
004500*-------------------------------------------------------------------
004600* SEPA015 - ACNRSV - 11/10/2013 - SEPA MIGRATION PROJECT - FIRST
004700*                     CLEAN PARALLEL RUN AGAINST THE PILOT BANK -
004800*                     TAPE OUTPUT AND FD SEPACHKF/SEPALINF/
004900*                     SEPAHDRF/SEPAOUTF FINALISED.
005000*-------------------------------------------------------------------
005100* SEPA026 - ACNKLW - 14/02/2014 - E-REQ 9389 - CTRL-SUM WAS BEING
005200*                     ACCUMULATED FROM THE RAW SIGNED PAY-AMT -
005300*                     NOW ACCUMULATED FROM THE NORMALISED
005400*                     (ALWAYS POSITIVE) AMOUNT TO MATCH THE
005500*                     TOTALS ACTUALLY EMITTED IN THE DETAIL LOOP.
005600*-------------------------------------------------------------------
005700* SEPA033 - ACNKLW - 03/03/2014 - E-REQ 9455 - DEBTOR BIC LONGER
005800*                     THAN 11 CHARACTERS NOW BLANKS THE BIC AND
005900*                     ABORTS THE RUN RATHER THAN TRUNCATING IT
006000*                     SILENTLY.
006100*-------------------------------------------------------------------
006200* SEPA035 - ACNKLW - 19/03/2014 - E-REQ 9455 FOLLOW-UP - SEPA033
006300*                     MOVED THE DEBTOR BIC INTO WK-C-IBAN-NORM-
006400*                     TEXT BEFORE CALLING Y200-FIND-TRIMMED-LEN,
006500*                     BUT THAT PARAGRAPH ONLY EVER MEASURES
006600*                     WK-C-CONVERT-OUT - WHICH Y300-CONVERT-SIGN
006700*                     HAD NOT YET TOUCHED AT THAT POINT IN THE
006800*                     RUN, SO THE LENGTH CAME BACK ZERO EVERY
006900*                     TIME, THE >11 ABORT NEVER FIRED, AND THE
007000*                     DBTRAGT/BIC BLOCK NEVER WROTE AT ALL. NOW
007100*                     MOVES THE BIC STRAIGHT INTO WK-C-CONVERT-
007200*                     OUT FOR THE LENGTH CHECK.
007300*-------------------------------------------------------------------
007400* SEPA036 - ACNKLW - 19/03/2014 - E-REQ 9457 - THE DEBTOR AND
007500*                     CREDITOR IBAN BLOCKS WERE RE-MOVING THE RAW,
007600*                     PRE-NORMALISATION IBAN INTO WK-C-CONVERT-IN
007700*                     RIGHT AFTER MOVING THE NORMALISED TEXT Y100-
007800*                     VALIDATE-IBAN HAD JUST BUILT, SO THE UN-
007900*                     NORMALISED IBAN (SPACES/LOWER CASE AND ALL)
008000*                     WAS WHAT ACTUALLY WENT OUT ON THE FILE. BOTH
008100*                     BLOCKS NOW EMIT WK-C-IBAN-NORM-TEXT AS
008200*                     VALIDATED.
008250*-------------------------------------------------------------------
008260* SEPA037 - ACNKLW - 21/03/2014 - E-REQ 9457 - THE PERFORM OF
008270*                     Y800-WRITE-LINE IN D000-BUILD-GROUP-HEADER
008280*                     CARRIED A STRAY WITH TEST AFTER PHRASE LEFT
008290*                     OVER FROM AN EARLIER DRAFT OF THIS PARAGRAPH -
008295*                     WITH TEST IS ONLY VALID ON AN ITERATIVE
008298*                     PERFORM AND THIS CALL HAS NO UNTIL. REMOVED
008299*                     TO MATCH THE PLAIN PERFORM USED EVERYWHERE
008300*                     ELSE IN THIS PROGRAM.
008310*-------------------------------------------------------------------
008320*===================================================================
008400 EJECT
008500**********************
008600 ENVIRONMENT DIVISION.
008700**********************
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-AS400.
009000 OBJECT-COMPUTER. IBM-AS400.
009100 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
009200                   UPSI-0 IS UPSI-SWITCH-0
009300                     ON  STATUS IS U0-ON
009400                     OFF STATUS IS U0-OFF.
009500
009600 INPUT-OUTPUT SECTION.
009700 FILE-CONTROL.
009800     SELECT SEPAHDRF ASSIGN TO DATABASE-SEPAHDRF
009900            ORGANIZATION      IS SEQUENTIAL
010000            FILE STATUS       IS WK-C-FILE-STATUS.
010100
010200     SELECT SEPACHKF ASSIGN TO DATABASE-SEPACHKF
010300            ORGANIZATION      IS SEQUENTIAL
010400            FILE STATUS       IS WK-C-CHKF-STATUS.
010500
010600     SELECT SEPALINF ASSIGN TO DATABASE-SEPALINF
010700            ORGANIZATION      IS SEQUENTIAL
010800            FILE STATUS       IS WK-C-LINF-STATUS.
010900
011000     SELECT SEPAOUTF ASSIGN TO DATABASE-SEPAOUTF
011100            ORGANIZATION      IS LINE SEQUENTIAL
011200            FILE STATUS       IS WK-C-OUTF-STATUS.
011300
011400***************
011500 DATA DIVISION.
011600***************
011700 FILE SECTION.
011800**************
011900 FD  SEPAHDRF
012000     LABEL RECORDS ARE OMITTED
012100     DATA RECORD IS SEPAHDR-RECORD.
012200     COPY SEPAHDR.
012300
012400 FD  SEPACHKF
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS SEPACHK-RECORD.
012700     COPY SEPACHK.
012800
012900 FD  SEPALINF
013000     LABEL RECORDS ARE OMITTED
013100     DATA RECORD IS SEPALINF-RECORD.
013200 01  SEPALINF-RECORD.
013300     05  SEPALINF-REC-DATA      PIC X(140).
013400
013500 FD  SEPAOUTF
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS SEPAOUT-RECORD.
013800     COPY SEPAOUT.
013900
014000 WORKING-STORAGE SECTION.
014100*************************
014200 01  FILLER                     PIC X(24) VALUE
014300     "** PROGRAM TRFSEPAX **".
014400
014500 77  WK-N-RETURN-CODE           PIC S9(04) COMP VALUE ZERO.
014600 77  WK-N-TRANSACTION-CNT       PIC S9(07) COMP VALUE ZERO.
014700 77  WK-N-CHAR-PTR              PIC S9(04) COMP VALUE ZERO.
014800 77  WK-N-IBAN-LEN              PIC S9(04) COMP VALUE ZERO.
014900 77  WK-N-REARR-LEN             PIC S9(04) COMP VALUE ZERO.
015000 77  WK-N-REMAINDER             PIC S9(04) COMP VALUE ZERO.
015100 77  WK-N-DIGIT-VAL             PIC S9(04) COMP VALUE ZERO.
015200 77  WK-N-WORK-DIV              PIC S9(07) COMP VALUE ZERO.
015300 77  WK-N-BIC-LEN               PIC S9(04) COMP VALUE ZERO.
015400 77  WK-N-REF-LEN               PIC S9(04) COMP VALUE ZERO.
015500 77  WK-N-E2E-LEN               PIC S9(04) COMP VALUE ZERO.
015600 77  WS-C-CHKF-MORE             PIC X(01) VALUE "Y".
015700     88  WS-NO-MORE-CHECKS               VALUE "N".
015800 77  WS-C-LINF-MORE             PIC X(01) VALUE "Y".
015900     88  WS-NO-MORE-LINES                VALUE "N".
016000 77  WS-C-IBAN-VALID-SW         PIC X(01) VALUE "N".
016100     88  WS-IBAN-VALID                   VALUE "Y".
016200
016300 01  WK-C-CTRL-SUM              PIC S9(13)V99 COMP-3 VALUE ZERO.
016400 01  WK-C-PAY-AMT-NORM          PIC S9(13)V99 COMP-3 VALUE ZERO.
016500
016600* ----------------- IBAN NORMALISATION/CHECKSUM AREA --------------*
016700 01  WK-C-IBAN-RAW              PIC X(34).
016800 01  WK-C-IBAN-NORM.
016900     05  WK-C-IBAN-NORM-TEXT    PIC X(34).
017000 01  WK-C-IBAN-NORM-R REDEFINES WK-C-IBAN-NORM.
017100     05  WK-C-IBAN-NORM-CHAR    PIC X(01) OCCURS 34 TIMES.
017200 01  WK-C-IBAN-REARR            PIC X(34).
017300 01  WK-C-IBAN-REARR-R REDEFINES WK-C-IBAN-REARR.
017400     05  WK-C-IBAN-REARR-CHAR   PIC X(01) OCCURS 34 TIMES.
017500
017600* ------------------- LETTER-TO-NUMBER LOOKUP TABLE --------------*
017700 01  WK-C-ALPHA-TBL.
017800     05  FILLER PIC X(03) VALUE "A10".
017900     05  FILLER PIC X(03) VALUE "B11".
018000     05  FILLER PIC X(03) VALUE "C12".
018100     05  FILLER PIC X(03) VALUE "D13".
018200     05  FILLER PIC X(03) VALUE "E14".
018300     05  FILLER PIC X(03) VALUE "F15".
018400     05  FILLER PIC X(03) VALUE "G16".
018500     05  FILLER PIC X(03) VALUE "H17".
018600     05  FILLER PIC X(03) VALUE "I18".
018700     05  FILLER PIC X(03) VALUE "J19".
018800     05  FILLER PIC X(03) VALUE "K20".
018900     05  FILLER PIC X(03) VALUE "L21".
019000     05  FILLER PIC X(03) VALUE "M22".
019100     05  FILLER PIC X(03) VALUE "N23".
019200     05  FILLER PIC X(03) VALUE "O24".
019300     05  FILLER PIC X(03) VALUE "P25".
019400     05  FILLER PIC X(03) VALUE "Q26".
019500     05  FILLER PIC X(03) VALUE "R27".
019600     05  FILLER PIC X(03) VALUE "S28".
019700     05  FILLER PIC X(03) VALUE "T29".
019800     05  FILLER PIC X(03) VALUE "U30".
019900     05  FILLER PIC X(03) VALUE "V31".
020000     05  FILLER PIC X(03) VALUE "W32".
020100     05  FILLER PIC X(03) VALUE "X33".
020200     05  FILLER PIC X(03) VALUE "Y34".
020300     05  FILLER PIC X(03) VALUE "Z35".
020400     05  WK-C-ALPHA-ENTRY REDEFINES WK-C-ALPHA-TBL
020500             OCCURS 26 TIMES INDEXED BY WK-X-ALPHA-IDX.
020600         10  WK-C-ALPHA-LETTER  PIC X(01).
020700         10  WK-C-ALPHA-VALUE   PIC 9(02).
020800
020900* ----------------- XML LINE / TEXT WORK AREAS --------------------*
021000 01  WK-C-LINE-TEXT             PIC X(242) VALUE SPACES.
021100 01  WK-C-CONVERT-IN            PIC X(250) VALUE SPACES.
021200 01  WK-C-CONVERT-OUT           PIC X(250) VALUE SPACES.
021300 01  WK-C-AMT-EDIT              PIC Z(11)9.99.
021400 01  WK-C-AMT-EDIT-R REDEFINES WK-C-AMT-EDIT.
021500     05  WK-C-AMT-EDIT-CHAR     PIC X(01) OCCURS 14 TIMES.
021600 01  WK-C-AMT-TEXT              PIC X(14) VALUE SPACES.
021700
021800* ------------------ PROGRAM WORKING STORAGE -------------------*
021900 01  WK-C-COMMON.
022000     COPY SEPACOM.
022100
022200     COPY SEPALIN.
022300
022400 01  WK-C-CHKF-STATUS           PIC X(02).
022500 01  WK-C-LINF-STATUS           PIC X(02).
022600 01  WK-C-OUTF-STATUS           PIC X(02).
022700
022800     COPY LKDOCW.
022900     COPY LKBPAC.
023000     COPY LKE2EI.
023100     COPY LKREFB.
023200     COPY LKCVSN.
023300
023400     EJECT
023500******************
023600 PROCEDURE DIVISION.
023700******************
023800 MAIN-MODULE.
023900     PERFORM A000-START-PROGRAM-ROUTINE
024000        THRU A999-START-PROGRAM-ROUTINE-EX.
024100     PERFORM B000-VALIDATE-RUN-SETUP
024200        THRU B999-VALIDATE-RUN-SETUP-EX.
024300     PERFORM C000-ACCUMULATE-TOTALS
024400        THRU C999-ACCUMULATE-TOTALS-EX.
024500     PERFORM D000-BUILD-GROUP-HEADER
024600        THRU D999-BUILD-GROUP-HEADER-EX.
024700     PERFORM E000-PROCESS-ALL-CHECKS
024800        THRU E999-PROCESS-ALL-CHECKS-EX.
024900     PERFORM F000-CLOSE-OUTPUT-DOCUMENT
025000        THRU F999-CLOSE-OUTPUT-DOCUMENT-EX.
025100     PERFORM Z000-END-PROGRAM-ROUTINE
025200        THRU Z999-END-PROGRAM-ROUTINE-EX.
025300     MOVE    WK-N-RETURN-CODE   TO RETURN-CODE.
025400     GOBACK.
025500
025600*-------------------------------------------------------------------*
025700 A000-START-PROGRAM-ROUTINE.
025800*-------------------------------------------------------------------*
025900     OPEN    INPUT  SEPAHDRF.
026000     OPEN    INPUT  SEPACHKF.
026100     OPEN    INPUT  SEPALINF.
026200     OPEN    OUTPUT SEPAOUTF.
026300     IF      NOT WK-C-SUCCESSFUL
026400         OR NOT WK-C-CHKF-STATUS = "00"
026500         OR NOT WK-C-LINF-STATUS = "00"
026600         OR NOT WK-C-OUTF-STATUS = "00"
026700             DISPLAY "TRFSEPAX - OPEN FILE ERROR"
026800             MOVE -1             TO WK-N-RETURN-CODE
026900             GO TO Y900-ABNORMAL-TERMINATION
027000     END-IF.
027100
027200     READ    SEPAHDRF
027300         AT END
027400             DISPLAY "TRFSEPAX - SEPAHDRF IS EMPTY"
027500             MOVE -1             TO WK-N-RETURN-CODE
027600             GO TO Y900-ABNORMAL-TERMINATION
027700     END-READ.
027800
027900*=====================================================================
028000 A999-START-PROGRAM-ROUTINE-EX.
028100*=====================================================================
028200     EXIT.
028300
028400*---------------------------------------------------------------------*
028500 B000-VALIDATE-RUN-SETUP.
028600*---------------------------------------------------------------------*
028700*    STEP 1 - DETERMINE THE DOCUMENT TYPE FROM THE RUN'S PAYMENT
028800*    RULE, TAKEN FROM THE FIRST CHECK. AN UNSUPPORTED PAYMENT
028900*    RULE ABORTS BEFORE ANY OUTPUT LINE IS WRITTEN.
029000     READ    SEPACHKF
029100         AT END
029200             DISPLAY "TRFSEPAX - SEPACHKF IS EMPTY - NOTHING TO"
029300             DISPLAY "           EXPORT"
029400             MOVE -1             TO WK-N-RETURN-CODE
029500             GO TO Y900-ABNORMAL-TERMINATION
029600     END-READ.
029700
029800     INITIALIZE                    WK-C-XDOCW-RECORD.
029900     MOVE    SEPACHK-PAYMENT-RULE TO WK-C-XDOCW-PAYMENT-RULE.
030000     CALL    "TRFSDOCW"          USING WK-C-XDOCW-RECORD.
030100
030200     IF      WK-C-XDOCW-SUPPORTED NOT = "Y"
030300             DISPLAY "TRFSEPAX - PAYMENT RULE NOT SUPPORTED - "
030400                     SEPACHK-PAYMENT-RULE
030500             MOVE -1             TO WK-N-RETURN-CODE
030600             GO TO Y900-ABNORMAL-TERMINATION
030700     END-IF.
030800
030900*=====================================================================
031000 B999-VALIDATE-RUN-SETUP-EX.
031100*=====================================================================
031200     EXIT.
031300
031400*---------------------------------------------------------------------*
031500 C000-ACCUMULATE-TOTALS.
031600*---------------------------------------------------------------------*
031700*    STEP 2-3 - FIRST PASS OVER ALL CHECKS (STARTING WITH THE ONE
031800*    ALREADY BUFFERED ABOVE) TO BUILD CTRL-SUM AND THE
031900*    TRANSACTION COUNT. CTRL-SUM IS ACCUMULATED FROM THE
032000*    NORMALISED (ALWAYS POSITIVE) AMOUNT - SEE SEPA026 ABOVE.
032100     MOVE    ZERO                TO WK-C-CTRL-SUM.
032200     MOVE    ZERO                TO WK-N-TRANSACTION-CNT.
032300     MOVE    "Y"                 TO WS-C-CHKF-MORE.
032400
032500 C100-ACCUMULATE-ONE-CHECK.
032600     PERFORM D100-NORMALISE-AMOUNT
032700        THRU D199-NORMALISE-AMOUNT-EX.
032800     ADD     WK-C-PAY-AMT-NORM   TO WK-C-CTRL-SUM.
032900     ADD     1                   TO WK-N-TRANSACTION-CNT.
033000
033100     READ    SEPACHKF
033200         AT END
033300             MOVE "N"            TO WS-C-CHKF-MORE
033400     END-READ.
033500
033600     IF      WS-C-CHKF-MORE = "Y"
033700             GO TO C100-ACCUMULATE-ONE-CHECK
033800     END-IF.
033900
034000     CLOSE   SEPACHKF.
034100     OPEN    INPUT SEPACHKF.
034200     READ    SEPACHKF
034300         AT END
034400             DISPLAY "TRFSEPAX - SEPACHKF REOPEN FAILED"
034500             MOVE -1             TO WK-N-RETURN-CODE
034600             GO TO Y900-ABNORMAL-TERMINATION
034700     END-READ.
034800     MOVE    "Y"                 TO WS-C-CHKF-MORE.
034900
035000*=====================================================================
035100 C999-ACCUMULATE-TOTALS-EX.
035200*=====================================================================
035300     EXIT.
035400
035500*---------------------------------------------------------------------*
035600 D100-NORMALISE-AMOUNT.
035700*---------------------------------------------------------------------*
035800*    SIGN NORMALISATION - SEE THE BUSINESS RULE OF THE SAME NAME.
035900     MOVE    SEPACHK-PAY-AMT     TO WK-C-PAY-AMT-NORM.
036000     IF      WK-C-PAY-AMT-NORM NOT > ZERO
036100             COMPUTE WK-C-PAY-AMT-NORM = WK-C-PAY-AMT-NORM * -1
036200     END-IF.
036300
036400 D199-NORMALISE-AMOUNT-EX.
036500     EXIT.
036600
036700*---------------------------------------------------------------------*
036800 D000-BUILD-GROUP-HEADER.
036900*---------------------------------------------------------------------*
037000*    STEP 4-6 - RESOLVE THE HEADER FIELDS, VALIDATE THE DEBTOR
037100*    IBAN AND BIC, AND EMIT THE GRPHDR/PMTINF BLOCK.
037200     IF      SEPAHDR-ORG-ID NOT = ZERO
037300             MOVE SEPAHDR-ORG-NAME TO WK-C-CONVERT-IN
037400     ELSE
037500             MOVE SEPAHDR-CLIENT-NAME TO WK-C-CONVERT-IN
037600     END-IF.
037700
037800     MOVE    SEPAHDR-BANK-IBAN   TO WK-C-IBAN-RAW.
037900     PERFORM Y100-VALIDATE-IBAN
038000        THRU Y199-VALIDATE-IBAN-EX.
038100     IF      NOT WS-IBAN-VALID
038200             DISPLAY "TRFSEPAX - INVALID DEBTOR IBAN - "
038300                     WK-C-IBAN-RAW
038400             MOVE -1             TO WK-N-RETURN-CODE
038500             GO TO Y900-ABNORMAL-TERMINATION
038600     END-IF.
038700
038800     MOVE    SEPAHDR-BANK-BIC    TO WK-C-CONVERT-OUT.
038900     PERFORM Y200-FIND-TRIMMED-LEN
039000        THRU Y299-FIND-TRIMMED-LEN-EX.
039100     MOVE    WK-N-CHAR-PTR       TO WK-N-BIC-LEN.
039200     IF      WK-N-BIC-LEN > 11
039300             DISPLAY "TRFSEPAX - DEBTOR BIC EXCEEDS 11 CHARS - "
039400                     SEPAHDR-BANK-BIC
039500             MOVE -1             TO WK-N-RETURN-CODE
039600             GO TO Y900-ABNORMAL-TERMINATION
039700     END-IF.
039800
039900     PERFORM Y300-CONVERT-SIGN
040000        THRU Y399-CONVERT-SIGN-EX.
040100
040200     PERFORM Y800-WRITE-LINE
040300        THRU Y899-WRITE-LINE-EX.
040500
040600     MOVE    "<GrpHdr>"          TO WK-C-LINE-TEXT.
040700     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
040800
040900     STRING "  <MsgId>" DELIMITED BY SIZE
041000            SEPAHDR-CREATED-TIMESTAMP DELIMITED BY SIZE
041100            "</MsgId>" DELIMITED BY SIZE
041200            INTO WK-C-LINE-TEXT.
041300     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
041400
041500     STRING "  <CreDtTm>" DELIMITED BY SIZE
041600            SEPAHDR-CREATED-TIMESTAMP DELIMITED BY SIZE
041700            "</CreDtTm>" DELIMITED BY SIZE
041800            INTO WK-C-LINE-TEXT.
041900     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
042000
042100     MOVE    WK-N-TRANSACTION-CNT TO WK-C-AMT-EDIT.
042200     STRING "  <NbOfTxs>" DELIMITED BY SIZE
042300            WK-N-TRANSACTION-CNT DELIMITED BY SIZE
042400            "</NbOfTxs>" DELIMITED BY SIZE
042500            INTO WK-C-LINE-TEXT.
042600     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
042700
042800     MOVE    WK-C-CONVERT-OUT    TO WK-C-LINE-TEXT.
042900     STRING "  <InitgPty><Nm>" DELIMITED BY SIZE
043000            WK-C-CONVERT-OUT DELIMITED BY SPACE
043100            "</Nm></InitgPty>" DELIMITED BY SIZE
043200            INTO WK-C-LINE-TEXT.
043300     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
043400
043500     MOVE    "</GrpHdr>"         TO WK-C-LINE-TEXT.
043600     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
043700
043800     MOVE    "<PmtInf>"          TO WK-C-LINE-TEXT.
043900     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
044000
044100     STRING "  <PmtInfId>" DELIMITED BY SIZE
044200            SEPAHDR-CREATED-TIMESTAMP DELIMITED BY SIZE
044300            "</PmtInfId>" DELIMITED BY SIZE
044400            INTO WK-C-LINE-TEXT.
044500     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
044600
044700     MOVE    "  <PmtMtd>TRF</PmtMtd>" TO WK-C-LINE-TEXT.
044800     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
044900
045000     MOVE    "  <BtchBookg>true</BtchBookg>" TO WK-C-LINE-TEXT.
045100     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
045200
045300     STRING "  <NbOfTxs>" DELIMITED BY SIZE
045400            WK-N-TRANSACTION-CNT DELIMITED BY SIZE
045500            "</NbOfTxs>" DELIMITED BY SIZE
045600            INTO WK-C-LINE-TEXT.
045700     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
045800
045900     MOVE    WK-C-CTRL-SUM       TO WK-C-AMT-EDIT.
046000     PERFORM Y400-TRIM-EDITED-AMOUNT
046100        THRU Y499-TRIM-EDITED-AMOUNT-EX.
046200     STRING "  <CtrlSum>" DELIMITED BY SIZE
046300            WK-C-AMT-TEXT DELIMITED BY SPACE
046400            "</CtrlSum>" DELIMITED BY SIZE
046500            INTO WK-C-LINE-TEXT.
046600     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
046700
046800     MOVE    "  <PmtTpInf><SvcLvl><Cd>SEPA</Cd></SvcLvl>"
046900                                 TO WK-C-LINE-TEXT.
047000     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
047100     MOVE    "  </PmtTpInf>"     TO WK-C-LINE-TEXT.
047200     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
047300
047400     STRING "  <ReqdExctnDt>" DELIMITED BY SIZE
047500            SEPAHDR-PAY-DATE DELIMITED BY SIZE
047600            "</ReqdExctnDt>" DELIMITED BY SIZE
047700            INTO WK-C-LINE-TEXT.
047800     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
047900
048000     STRING "  <Dbtr><Nm>" DELIMITED BY SIZE
048100            WK-C-CONVERT-OUT DELIMITED BY SPACE
048200            "</Nm></Dbtr>" DELIMITED BY SIZE
048300            INTO WK-C-LINE-TEXT.
048400     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
048500
048600     MOVE    WK-C-IBAN-NORM-TEXT TO WK-C-CONVERT-IN.
048700     PERFORM Y300-CONVERT-SIGN
048800        THRU Y399-CONVERT-SIGN-EX.
048900     STRING "  <DbtrAcct><Id><IBAN>" DELIMITED BY SIZE
049000            WK-C-CONVERT-OUT DELIMITED BY SPACE
049100            "</IBAN></Id></DbtrAcct>" DELIMITED BY SIZE
049200            INTO WK-C-LINE-TEXT.
049300     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
049400
049500     IF      WK-N-BIC-LEN > ZERO
049600             MOVE SEPAHDR-BANK-BIC TO WK-C-CONVERT-IN
049700             PERFORM Y300-CONVERT-SIGN
049800                THRU Y399-CONVERT-SIGN-EX
049900             STRING "  <DbtrAgt><FinInstnId><BIC>" DELIMITED BY SIZE
050000                    WK-C-CONVERT-OUT DELIMITED BY SPACE
050100                    "</BIC></FinInstnId></DbtrAgt>" DELIMITED BY SIZE
050200                    INTO WK-C-LINE-TEXT
050300             PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX
050400     END-IF.
050500
050600     MOVE    "  <ChrgBr>SLEV</ChrgBr>" TO WK-C-LINE-TEXT.
050700     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
050800
050900*=====================================================================
051000 D999-BUILD-GROUP-HEADER-EX.
051100*=====================================================================
051200     EXIT.
051300
051400*---------------------------------------------------------------------*
051500 E000-PROCESS-ALL-CHECKS.
051600*---------------------------------------------------------------------*
051700*    STEP 7 - SECOND PASS - ONE CdtTrfTxInf BLOCK PER CHECK.
051800     MOVE    "Y"                 TO WS-C-CHKF-MORE.
051900
052000 E100-PROCESS-ONE-CHECK.
052100     PERFORM E200-LOAD-LINES-FOR-CHECK
052200        THRU E299-LOAD-LINES-FOR-CHECK-EX.
052300
052400     INITIALIZE                    WK-C-VE2EI-RECORD.
052500     INITIALIZE                    WK-C-VREFB-RECORD.
052600     MOVE    SEPACHK-LINE-CNT    TO WK-C-VE2EI-LINE-CNT.
052700     MOVE    SEPACHK-LINE-CNT    TO WK-C-VREFB-LINE-CNT.
052800     IF      SEPACHK-LINE-CNT > ZERO
052900             PERFORM E210-COPY-ONE-LINE-TO-CALL-AREA
053000                THRU E219-COPY-ONE-LINE-TO-CALL-AREA-EX
053100                VARYING SEPACHK-LINE-IDX FROM 1 BY 1
053200                  UNTIL SEPACHK-LINE-IDX > SEPACHK-LINE-CNT
053300     END-IF.
053400     CALL    "TRFVE2EI"          USING WK-C-VE2EI-RECORD.
053500     CALL    "TRFVREFB"          USING WK-C-VREFB-RECORD.
053600
053700     PERFORM D100-NORMALISE-AMOUNT
053800        THRU D199-NORMALISE-AMOUNT-EX.
053900
054000     INITIALIZE                    WK-C-VBPAC-RECORD.
054100     MOVE    SEPACHK-BPARTNER-ID TO WK-C-VBPAC-BPARTNER-ID.
054200     MOVE    WK-C-XDOCW-DIRECT-DEBIT-FL TO
054300                                     WK-C-VBPAC-DIRECT-DEBIT.
054400     CALL    "TRFVBPAC"          USING WK-C-VBPAC-RECORD.
054500
054600     IF      WK-C-VBPAC-FOUND NOT = "Y"
054700             DISPLAY "TRFSEPAX - BPARTNER "
054800                     SEPACHK-BPARTNER-NAME
054900                     " DOES NOT HAVE A VALID BANK ACCOUNT"
055000             MOVE -1             TO WK-N-RETURN-CODE
055100             GO TO Y900-ABNORMAL-TERMINATION
055200     END-IF.
055300
055400     MOVE    WK-C-VBPAC-ACCOUNT-IBAN TO WK-C-IBAN-RAW.
055500     PERFORM Y100-VALIDATE-IBAN
055600        THRU Y199-VALIDATE-IBAN-EX.
055700     IF      NOT WS-IBAN-VALID
055800             DISPLAY "TRFSEPAX - INVALID CREDITOR IBAN FOR "
055900                     SEPACHK-BPARTNER-NAME " - " WK-C-IBAN-RAW
056000             MOVE -1             TO WK-N-RETURN-CODE
056100             GO TO Y900-ABNORMAL-TERMINATION
056200     END-IF.
056300
056400     PERFORM E300-EMIT-TRANSACTION-BLOCK
056500        THRU E399-EMIT-TRANSACTION-BLOCK-EX.
056600
056700     READ    SEPACHKF
056800         AT END
056900             MOVE "N"            TO WS-C-CHKF-MORE
057000     END-READ.
057100
057200     IF      WS-C-CHKF-MORE = "Y"
057300             GO TO E100-PROCESS-ONE-CHECK
057400     END-IF.
057500
057600*=====================================================================
057700 E999-PROCESS-ALL-CHECKS-EX.
057800*=====================================================================
057900     EXIT.
058000
058100*---------------------------------------------------------------------*
058200 E210-COPY-ONE-LINE-TO-CALL-AREA.
058300*---------------------------------------------------------------------*
058400*    TRFVE2EI AND TRFVREFB DO NOT OWN THE LINE FILE - THE LINES
058500*    BUFFERED ABOVE ARE HANDED ACROSS THROUGH THE LINKAGE RECORD.
058600     MOVE    SEPACHK-TBL-DOCUMENT-NO(SEPACHK-LINE-IDX) TO
058700             WK-C-VE2EI-DOCUMENT-NO(SEPACHK-LINE-IDX).
058800     MOVE    SEPACHK-TBL-DOCUMENT-NO(SEPACHK-LINE-IDX) TO
058900             WK-C-VREFB-DOCUMENT-NO(SEPACHK-LINE-IDX).
059000     MOVE    SEPACHK-TBL-DISCOUNT-AMT(SEPACHK-LINE-IDX) TO
059100             WK-C-VREFB-DISCOUNT-AMT(SEPACHK-LINE-IDX).
059200     MOVE    SEPACHK-TBL-LINE-PAY-AMT(SEPACHK-LINE-IDX) TO
059300             WK-C-VREFB-LINE-PAY-AMT(SEPACHK-LINE-IDX).
059400     MOVE    SEPACHK-TBL-BPARTNER-REF-NO(SEPACHK-LINE-IDX) TO
059500             WK-C-VREFB-BPARTNER-REF-NO(SEPACHK-LINE-IDX).
059600
059700 E219-COPY-ONE-LINE-TO-CALL-AREA-EX.
059800     EXIT.
059900
060000*---------------------------------------------------------------------*
060100 E200-LOAD-LINES-FOR-CHECK.
060200*---------------------------------------------------------------------*
060300*    BUFFERS ALL PAY-SELECTION-LINE RECORDS THAT BELONG TO THE
060400*    CHECK IN HAND INTO SEPACHK-LINE-TBL FOR TRFVE2EI/TRFVREFB.
060500     MOVE    ZERO                TO SEPACHK-LINE-CNT.
060600
060700     IF      WS-C-LINF-MORE = "Y"
060800        AND SEPACHK-LINE-CHECK-SEQ = SEPACHK-CHECK-SEQ
060900             PERFORM E250-BUFFER-ONE-LINE
061000                THRU E259-BUFFER-ONE-LINE-EX
061100     END-IF.
061200
061300 E200-LOAD-LINES-LOOP.
061400     IF      WS-C-LINF-MORE NOT = "Y"
061500             GO TO E299-LOAD-LINES-FOR-CHECK-EX
061600     END-IF.
061700
061800     READ    SEPALINF INTO SEPACHK-LINE-RECORD
061900         AT END
062000             MOVE "N"            TO WS-C-LINF-MORE
062100             GO TO E299-LOAD-LINES-FOR-CHECK-EX
062200     END-READ.
062300
062400     IF      SEPACHK-LINE-CHECK-SEQ = SEPACHK-CHECK-SEQ
062500             PERFORM E250-BUFFER-ONE-LINE
062600                THRU E259-BUFFER-ONE-LINE-EX
062700             GO TO E200-LOAD-LINES-LOOP
062800     END-IF.
062900
063000 E299-LOAD-LINES-FOR-CHECK-EX.
063100     EXIT.
063200
063300*---------------------------------------------------------------------*
063400 E250-BUFFER-ONE-LINE.
063500*---------------------------------------------------------------------*
063600     IF      SEPACHK-LINE-CNT < 50
063700             ADD  1              TO SEPACHK-LINE-CNT
063800             MOVE SEPACHK-DOCUMENT-NO TO
063900                  SEPACHK-TBL-DOCUMENT-NO(SEPACHK-LINE-CNT)
064000             MOVE SEPACHK-DISCOUNT-AMT TO
064100                  SEPACHK-TBL-DISCOUNT-AMT(SEPACHK-LINE-CNT)
064200             MOVE SEPACHK-LINE-PAY-AMT TO
064300                  SEPACHK-TBL-LINE-PAY-AMT(SEPACHK-LINE-CNT)
064400             MOVE SEPACHK-BPARTNER-REF-NO TO
064500                  SEPACHK-TBL-BPARTNER-REF-NO(SEPACHK-LINE-CNT)
064600     END-IF.
064700
064800 E259-BUFFER-ONE-LINE-EX.
064900     EXIT.
065000
065100*---------------------------------------------------------------------*
065200 E300-EMIT-TRANSACTION-BLOCK.
065300*---------------------------------------------------------------------*
065400     MOVE    "<CdtTrfTxInf>"     TO WK-C-LINE-TEXT.
065500     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
065600
065700     MOVE    WK-C-VE2EI-END-TO-END-ID TO WK-C-CONVERT-IN.
065800     PERFORM Y300-CONVERT-SIGN THRU Y399-CONVERT-SIGN-EX.
065900     PERFORM Y200-FIND-TRIMMED-LEN THRU Y299-FIND-TRIMMED-LEN-EX.
066000     MOVE    WK-N-CHAR-PTR       TO WK-N-E2E-LEN.
066100     IF      WK-N-E2E-LEN > 35
066200             MOVE 35             TO WK-N-E2E-LEN
066300     END-IF.
066400     STRING "  <PmtId><EndToEndId>" DELIMITED BY SIZE
066500            WK-C-CONVERT-OUT(1:WK-N-E2E-LEN) DELIMITED BY SIZE
066600            "</EndToEndId></PmtId>" DELIMITED BY SIZE
066700            INTO WK-C-LINE-TEXT.
066800     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
066900
067000     MOVE    WK-C-PAY-AMT-NORM   TO WK-C-AMT-EDIT.
067100     PERFORM Y400-TRIM-EDITED-AMOUNT
067200        THRU Y499-TRIM-EDITED-AMOUNT-EX.
067300     STRING "  <Amt><InstdAmt Ccy=""" DELIMITED BY SIZE
067400            SEPAHDR-CURRENCY-ISO DELIMITED BY SPACE
067500            """>" DELIMITED BY SIZE
067600            WK-C-AMT-TEXT DELIMITED BY SPACE
067700            "</InstdAmt></Amt>" DELIMITED BY SIZE
067800            INTO WK-C-LINE-TEXT.
067900     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
068000
068100     IF      WK-C-VBPAC-ACCOUNT-BIC NOT = SPACES
068200             MOVE WK-C-VBPAC-ACCOUNT-BIC TO WK-C-CONVERT-IN
068300             PERFORM Y300-CONVERT-SIGN THRU Y399-CONVERT-SIGN-EX
068400             STRING "  <CdtrAgt><FinInstnId><BIC>" DELIMITED BY
068500                    SIZE
068600                    WK-C-CONVERT-OUT DELIMITED BY SPACE
068700                    "</BIC></FinInstnId></CdtrAgt>" DELIMITED BY
068800                    SIZE
068900                    INTO WK-C-LINE-TEXT
069000             PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX
069100     END-IF.
069200
069300     MOVE    SEPACHK-BPARTNER-NAME TO WK-C-CONVERT-IN.
069400     PERFORM Y300-CONVERT-SIGN THRU Y399-CONVERT-SIGN-EX.
069500     STRING "  <Cdtr><Nm>" DELIMITED BY SIZE
069600            WK-C-CONVERT-OUT DELIMITED BY SPACE
069700            "</Nm></Cdtr>" DELIMITED BY SIZE
069800            INTO WK-C-LINE-TEXT.
069900     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
070000
070100     MOVE    WK-C-IBAN-NORM-TEXT TO WK-C-CONVERT-IN.
070200     PERFORM Y300-CONVERT-SIGN THRU Y399-CONVERT-SIGN-EX.
070300     STRING "  <CdtrAcct><Id><IBAN>" DELIMITED BY SIZE
070400            WK-C-CONVERT-OUT DELIMITED BY SPACE
070500            "</IBAN></Id></CdtrAcct>" DELIMITED BY SIZE
070600            INTO WK-C-LINE-TEXT.
070700     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
070800
070900     MOVE    WK-C-VREFB-REFERENCE-TXT TO WK-C-CONVERT-IN.
071000     PERFORM Y300-CONVERT-SIGN THRU Y399-CONVERT-SIGN-EX.
071100     PERFORM Y200-FIND-TRIMMED-LEN THRU Y299-FIND-TRIMMED-LEN-EX.
071200     MOVE    WK-N-CHAR-PTR       TO WK-N-REF-LEN.
071300     IF      WK-N-REF-LEN > 140
071400             MOVE 140            TO WK-N-REF-LEN
071500     END-IF.
071600     IF      WK-N-REF-LEN > ZERO
071700             STRING "  <RmtInf><Ustrd>" DELIMITED BY SIZE
071800                    WK-C-CONVERT-OUT(1:WK-N-REF-LEN) DELIMITED BY
071900                    SIZE
072000                    "</Ustrd></RmtInf>" DELIMITED BY SIZE
072100                    INTO WK-C-LINE-TEXT
072200     ELSE
072300             MOVE "  <RmtInf><Ustrd></Ustrd></RmtInf>" TO
072400                    WK-C-LINE-TEXT
072500     END-IF.
072600     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
072700
072800     MOVE    "</CdtTrfTxInf>"    TO WK-C-LINE-TEXT.
072900     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
073000
073100 E399-EMIT-TRANSACTION-BLOCK-EX.
073200     EXIT.
073300
073400*---------------------------------------------------------------------*
073500 F000-CLOSE-OUTPUT-DOCUMENT.
073600*---------------------------------------------------------------------*
073700*    STEP 8 - CLOSE OUT THE PMTINF BLOCK AND THE ROOT ELEMENT.
073800     MOVE    "</PmtInf>"         TO WK-C-LINE-TEXT.
073900     PERFORM Y800-WRITE-LINE THRU Y899-WRITE-LINE-EX.
074000
074100 F999-CLOSE-OUTPUT-DOCUMENT-EX.
074200     EXIT.
074300
074400*---------------------------------------------------------------------*
074500 Y100-VALIDATE-IBAN.
074600*---------------------------------------------------------------------*
074700*    IBAN FORMAT/CHECKSUM VALIDATION - MOD-97 (ISO 7064) CHECK.
074800     MOVE    "N"                 TO WS-C-IBAN-VALID-SW.
074900     MOVE    SPACES              TO WK-C-IBAN-NORM.
075000     INSPECT WK-C-IBAN-RAW
075100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
075200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
075300
075400     MOVE    ZERO                TO WK-N-IBAN-LEN.
075500     MOVE    1                   TO WK-N-CHAR-PTR.
075600
075700 Y110-STRIP-SPACES-LOOP.
075800     IF      WK-N-CHAR-PTR > 34
075900             GO TO Y120-CHECK-MIN-LEN
076000     END-IF.
076100     IF      WK-C-IBAN-RAW(WK-N-CHAR-PTR:1) NOT = SPACE
076200             ADD 1               TO WK-N-IBAN-LEN
076300             MOVE WK-C-IBAN-RAW(WK-N-CHAR-PTR:1) TO
076400                  WK-C-IBAN-NORM-CHAR(WK-N-IBAN-LEN)
076500     END-IF.
076600     ADD     1                   TO WK-N-CHAR-PTR.
076700     GO TO Y110-STRIP-SPACES-LOOP.
076800
076900 Y120-CHECK-MIN-LEN.
077000     IF      WK-N-IBAN-LEN < 5
077100             GO TO Y199-VALIDATE-IBAN-EX
077200     END-IF.
077300
077400     COMPUTE WK-N-REARR-LEN = WK-N-IBAN-LEN - 4.
077500     MOVE    SPACES              TO WK-C-IBAN-REARR.
077600     STRING  WK-C-IBAN-NORM-TEXT(5:WK-N-REARR-LEN) DELIMITED BY
077700                 SIZE
077800             WK-C-IBAN-NORM-TEXT(1:4) DELIMITED BY SIZE
077900             INTO WK-C-IBAN-REARR.
078000
078100     MOVE    ZERO                TO WK-N-REMAINDER.
078200     MOVE    1                   TO WK-N-CHAR-PTR.
078300
078400 Y140-MOD97-LOOP.
078500     IF      WK-N-CHAR-PTR > WK-N-IBAN-LEN
078600             GO TO Y180-CHECK-RESULT
078700     END-IF.
078800
078900     IF      WK-C-IBAN-REARR(WK-N-CHAR-PTR:1) >= "0"
079000         AND WK-C-IBAN-REARR(WK-N-CHAR-PTR:1) <= "9"
079100             MOVE WK-C-IBAN-REARR(WK-N-CHAR-PTR:1) TO
079200                  WK-N-DIGIT-VAL
079300             PERFORM Y150-FOLD-ONE-DIGIT
079400                THRU Y159-FOLD-ONE-DIGIT-EX
079500     ELSE
079600             SET  WK-X-ALPHA-IDX TO 1
079700             SEARCH WK-C-ALPHA-ENTRY
079800                 AT END
079900                     GO TO Y199-VALIDATE-IBAN-EX
080000                 WHEN WK-C-ALPHA-LETTER(WK-X-ALPHA-IDX) =
080100                         WK-C-IBAN-REARR(WK-N-CHAR-PTR:1)
080200                     DIVIDE WK-C-ALPHA-VALUE(WK-X-ALPHA-IDX) BY
080300                             10 GIVING WK-N-DIGIT-VAL
080400                     PERFORM Y150-FOLD-ONE-DIGIT
080500                        THRU Y159-FOLD-ONE-DIGIT-EX
080600                     DIVIDE WK-C-ALPHA-VALUE(WK-X-ALPHA-IDX) BY
080700                             10 GIVING WK-N-WORK-DIV
080800                             REMAINDER WK-N-DIGIT-VAL
080900                     PERFORM Y150-FOLD-ONE-DIGIT
081000                        THRU Y159-FOLD-ONE-DIGIT-EX
081100             END-SEARCH
081200     END-IF.
081300
081400     ADD     1                   TO WK-N-CHAR-PTR.
081500     GO TO Y140-MOD97-LOOP.
081600
081700 Y150-FOLD-ONE-DIGIT.
081800     COMPUTE WK-N-WORK-DIV = (WK-N-REMAINDER * 10 + WK-N-DIGIT-VAL)
081900                              / 97.
082000     COMPUTE WK-N-REMAINDER = WK-N-REMAINDER * 10 + WK-N-DIGIT-VAL
082100                              - (WK-N-WORK-DIV * 97).
082200
082300 Y159-FOLD-ONE-DIGIT-EX.
082400     EXIT.
082500
082600 Y180-CHECK-RESULT.
082700     IF      WK-N-REMAINDER = 1
082800             MOVE "Y"            TO WS-C-IBAN-VALID-SW
082900     END-IF.
083000
083100 Y199-VALIDATE-IBAN-EX.
083200     EXIT.
083300
083400*---------------------------------------------------------------------*
083500 Y200-FIND-TRIMMED-LEN.
083600*---------------------------------------------------------------------*
083700*    FINDS THE TRAILING-SPACE-TRIMMED LENGTH OF WK-C-CONVERT-OUT.
083800*    CALLER MUST HAVE MOVED THE FIELD IT WANTS MEASURED INTO
083900*    WK-C-CONVERT-OUT FIRST - EITHER DIRECTLY, OR VIA Y300-
084000*    CONVERT-SIGN. SEE SEPA035 - MEASURING ANYTHING ELSE GIVES
084100*    BACK WHATEVER WK-C-CONVERT-OUT LAST HELD.
084200     MOVE    250                 TO WK-N-CHAR-PTR.
084300
084400 Y210-FIND-TRIMMED-LEN-LOOP.
084500     IF      WK-N-CHAR-PTR < 1
084600             GO TO Y299-FIND-TRIMMED-LEN-EX
084700     END-IF.
084800     IF      WK-C-CONVERT-OUT(WK-N-CHAR-PTR:1) NOT = SPACE
084900             GO TO Y299-FIND-TRIMMED-LEN-EX
085000     END-IF.
085100     SUBTRACT 1                  FROM WK-N-CHAR-PTR.
085200     GO TO Y210-FIND-TRIMMED-LEN-LOOP.
085300
085400 Y299-FIND-TRIMMED-LEN-EX.
085500     EXIT.
085600
085700*---------------------------------------------------------------------*
085800 Y300-CONVERT-SIGN.
085900*---------------------------------------------------------------------*
086000*    ISEPA_CONVERTSIGN - CALLS THE SHARED TEXT-FORMATTING ROUTINE
086100*    FOR EVERY FREE-TEXT FIELD BEFORE IT IS WRITTEN TO THE FILE.
086200     INITIALIZE                    WK-C-VCVSN-RECORD.
086300     MOVE    WK-C-CONVERT-IN     TO WK-C-VCVSN-RAW-TEXT.
086400     MOVE    ZERO                TO WK-C-VCVSN-MAX-LEN.
086500     CALL    "TRFVCVSN"          USING WK-C-VCVSN-RECORD.
086600     MOVE    WK-C-VCVSN-CONVERTED-TEXT TO WK-C-CONVERT-OUT.
086700
086800 Y399-CONVERT-SIGN-EX.
086900     EXIT.
087000
087100*---------------------------------------------------------------------*
087200 Y400-TRIM-EDITED-AMOUNT.
087300*---------------------------------------------------------------------*
087400     MOVE    SPACES              TO WK-C-AMT-TEXT.
087500     MOVE    1                   TO WK-N-CHAR-PTR.
087600
087700 Y410-SKIP-LEADING-SPACES.
087800     IF      WK-N-CHAR-PTR > 14
087900             GO TO Y499-TRIM-EDITED-AMOUNT-EX
088000     END-IF.
088100     IF      WK-C-AMT-EDIT-CHAR(WK-N-CHAR-PTR) NOT = SPACE
088200             GO TO Y420-COPY-REMAINDER
088300     END-IF.
088400     ADD     1                   TO WK-N-CHAR-PTR.
088500     GO TO Y410-SKIP-LEADING-SPACES.
088600
088700 Y420-COPY-REMAINDER.
088800     MOVE    WK-C-AMT-EDIT(WK-N-CHAR-PTR:15 - WK-N-CHAR-PTR) TO
088900                                 WK-C-AMT-TEXT.
089000
089100 Y499-TRIM-EDITED-AMOUNT-EX.
089200     EXIT.
089300
089400*---------------------------------------------------------------------*
089500 Y800-WRITE-LINE.
089600*---------------------------------------------------------------------*
089700     MOVE    WK-C-LINE-TEXT      TO SEPAOUT-CONTENT.
089800     MOVE    SPACES              TO SEPAOUT-INDENT.
089900     WRITE   SEPAOUT-RECORD.
090000     MOVE    SPACES              TO WK-C-LINE-TEXT.
090100
090200 Y899-WRITE-LINE-EX.
090300     EXIT.
090400
090500*---------------------------------------------------------------------*
090600 Y900-ABNORMAL-TERMINATION.
090700*---------------------------------------------------------------------*
090800     IF      WK-N-RETURN-CODE = ZERO
090900             MOVE -1             TO WK-N-RETURN-CODE
091000     END-IF.
091100     PERFORM Z000-END-PROGRAM-ROUTINE
091200        THRU Z999-END-PROGRAM-ROUTINE-EX.
091300     MOVE    WK-N-RETURN-CODE    TO RETURN-CODE.
091400     GOBACK.
091500
091600*---------------------------------------------------------------------*
091700 Z000-END-PROGRAM-ROUTINE.
091800*---------------------------------------------------------------------*
091900     IF      WK-N-RETURN-CODE = ZERO
092000             MOVE WK-N-TRANSACTION-CNT TO WK-N-RETURN-CODE
092100     END-IF.
092200     CLOSE   SEPAHDRF.
092300     CLOSE   SEPACHKF.
092400     CLOSE   SEPALINF.
092500     CLOSE   SEPAOUTF.
092600
092700 Z999-END-PROGRAM-ROUTINE-EX.
092800     EXIT.
092900******************************************************************
093000*************** END OF PROGRAM SOURCE - TRFSEPAX ***************
093100******************************************************************
