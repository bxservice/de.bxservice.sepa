000100*-----------------------------------------------------------------*
000200* SEPACHK - PAY SELECTION CHECK RECORD                            *
000300*           ONE RECORD PER APPROVED OUTGOING PAYMENT INSTRUCTION  *
000400*           (A "CHECK"). SEPACHK-CHECK-SEQ IS THE KEY THAT TIES   *
000500*           THE CHECK TO ITS INVOICE LINES IN SEPALIN.cpy.        *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* G1RC00 - MWEETL  - 10/07/1991 - ORIGINAL DOMESTIC GIRO LAYOUT   *
001000*                    - FIELDS FOR THE OLD FIXED-WIDTH GIRO        *
001100*                      CREDIT TRANSFER TAPE FORMAT.               *
001200*-----------------------------------------------------------------*
001300* Y2K001 - TVK     - 09/11/1998 - Y2K REMEDIATION                 *
001400*                    - OLD-VALUTA-DT EXPANDED TO CENTURY-BEARING  *
001500*                      8-DIGIT FORM. RECORD LENGTH UNCHANGED.     *
001600*-----------------------------------------------------------------*
001700* SEPA002 - ACNRSV - 08/09/2013 - SEPA MIGRATION PROJECT         *
001800*                    - ADDED IBAN/BIC/PAYMENT-RULE FIELDS FOR     *
001900*                      PAIN.001/PAIN.008 EXPORT. OLD GIRO FIELDS  *
002000*                      LEFT IN PLACE - NO LONGER MAINTAINED.      *
002100*-----------------------------------------------------------------*
002200* SEPA009 - ACNRSV - 02/12/2013 - E-REQ 9210 - ADDED THE LINE    *
002300*                      RECORD AND ITS WORKING TABLE FOR THE       *
002400*                      REFERENCE-TEXT AND END-TO-END-ID BUILD     *
002500*                      ROUTINES.                                  *
002600*-----------------------------------------------------------------*
002700* SEPA030 - ACNKLW - 17/02/2014 - E-REQ 9461 - SPLIT THE LINE     *
002800*                      RECORD AND WORKING TABLE OUT TO SEPALIN.cpy*
002900*                      - THEY WERE BEING PULLED INTO THE SEPACHKF*
003000*                      FD BY MISTAKE, WHICH SHARED THEIR STORAGE  *
003100*                      WITH THE CHECK RECORD BUFFER.              *
003200*-----------------------------------------------------------------*
003300* SEPA033 - ACNKLW - 04/03/2014 - E-REQ 9461 - SEPA030 LEFT       *
003400*                      SEPACHK-REC-DATA AT THE OLD GIRO-ERA 220   *
003500*                      BYTES WHILE THE BREAKDOWN BELOW HAD GROWN  *
003600*                      TO 245 - THE FD RECORD WAS 25 BYTES SHORT  *
003700*                      OF ITS OWN REDEFINES. WIDENED TO MATCH.    *
003800*-----------------------------------------------------------------*
003900* SEPA039 - ACNKLW - 25/03/2014 - E-REQ 9461 - SEPACHK-PAY-AMT     *
004000*                      WAS LEFT AS PLAIN DISPLAY NUMERIC - EVERY   *
004100*                      OTHER AMOUNT FIELD IN THE SUITE IS PACKED.  *
004200*                      CHANGED TO COMP-3, WHICH SHRINKS IT FROM    *
004300*                      15 BYTES TO 8 - SEPACHK-REC-DATA CUT FROM   *
004400*                      245 TO 238 BYTES TO MATCH.                 *
004500*-----------------------------------------------------------------*
004600
004700*================== PAY SELECTION CHECK (HEADER) =================
004800 01  SEPACHK-RECORD.
004900     05  SEPACHK-REC-DATA           PIC X(238).
005000 01  SEPACHK-REC-R REDEFINES SEPACHK-RECORD.
005100     05  SEPACHK-CHECK-SEQ          PIC 9(07).
005200*                                   CHECK SEQUENCE NO - KEY TO
005300*                                   THE LINE FILE BELOW.
005400     05  SEPACHK-PAY-AMT            PIC S9(13)V99 COMP-3.
005500*                                   PAYMENT AMOUNT - NEGATIVE
005600*                                   WHEN SELECTED FOR OUTBOUND -
005700*                                   PACKED, 8 BYTES - SEPA039.
005800     05  SEPACHK-BPARTNER-ID        PIC 9(10).
005900*                                   BUSINESS PARTNER (COUNTER-
006000*                                   PARTY) KEY.
006100     05  SEPACHK-BPARTNER-NAME      PIC X(70).
006200*                                   COUNTERPARTY DISPLAY NAME.
006300     05  SEPACHK-CDTR-IBAN          PIC X(34).
006400*                                   COUNTERPARTY IBAN - RAW,
006500*                                   PRE-NORMALISATION.
006600     05  SEPACHK-CDTR-BIC           PIC X(11).
006700*                                   COUNTERPARTY SWIFT/BIC.
006800     05  SEPACHK-PAYMENT-RULE       PIC X(01).
006900*                                   'D' DIRECT DEBIT / 'K' DIRECT
007000*                                   DEPOSIT FOR THE WHOLE RUN.
007100     05  SEPACHK-OLD-GIRO-REF       PIC X(16).
007200*                                   GIRO-ERA TRANSFER REFERENCE -
007300*                                   NO LONGER MAINTAINED SEPA002.
007400     05  SEPACHK-OLD-VALUTA-DT      PIC X(08).
007500*                                   GIRO-ERA VALUE DATE CCYYMMDD -
007600*                                   NO LONGER MAINTAINED SEPA002.
007700     05  FILLER                     PIC X(73).
007800*                                   SPARE - TAKES SEPACHK-RECORD TO
007900*                                   238 BYTES, MATCHING THE FIELDS
008000*                                   ABOVE (SEPA033/SEPA039). DO NOT
008100*                                   SHRINK WITHOUT RECHECKING THE
008200*                                   REDEFINES SUM.
