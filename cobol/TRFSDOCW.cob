000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFSDOCW.
000300 AUTHOR.        DESMOND LIM.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  23 SEP 2002.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS ROUTINE IMPLEMENTS SETDOCUMENTTYPE - IT CALLS
001000*              TRFSDOCT TO LOOK UP THE RUN'S PAYMENT RULE CODE IN
001100*              THE SEPADOCT PARAMETER FILE AND TRANSLATES THE
001200*              RESULT INTO THE DOCUMENT-TYPE TEXT AND DIRECT-
001300*              DEBIT MODE FLAG THE MAIN EXPORT PROGRAM NEEDS. A
001400*              PAYMENT RULE CODE THAT IS NOT IN THE PARAMETER
001500*              FILE IS "NOT SUPPORTED" - WK-C-XDOCW-SUPPORTED IS
001600*              LEFT "N" AND THE CALLER ABORTS THE RUN.
001700*NOTE        :  COPY FROM TRFSDOCT PROGRAM.
001800*===================================================================
001900* HISTORY OF MODIFICATION:
002000*===================================================================
002100* G1RC00 - DLIM    - 23/09/2002 - ORIGINAL VERSION - GLOBAL
002200*                     SYSTEM PARAMETER FILE LOOKUP WRAPPER FOR
002300*                     THE TRANSFER SUITE.
002400*-------------------------------------------------------------------
002500* SEPA013 - ACNRSV - 24/09/2013 - SEPA MIGRATION PROJECT - REWORKED
002600*                     THE WRAPPER TO CALL TRFSDOCT FOR THE PAYMENT
002700*                     RULE CODE AND RETURN THE PAIN DOCUMENT TYPE
002800*                     PLUS THE DIRECT-DEBIT MODE FLAG REQUIRED BY
002900*                     THE SETDOCUMENTTYPE BUSINESS RULE.
003000*-------------------------------------------------------------------
003100* SEPA022 - ACNKLW - 06/02/2014 - E-REQ 9350 - AN UNRECOGNISED
003200*                     PAYMENT RULE CODE WAS LEAVING WK-C-XDOCW-
003300*                     SUPPORTED UNINITIALISED - NOW EXPLICITLY SET
003400*                     TO "N" BEFORE THE CALL.
003500*===================================================================
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004400                   UPSI-0 IS UPSI-SWITCH-0
004500                     ON  STATUS IS U0-ON
004600                     OFF STATUS IS U0-OFF.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 WORKING-STORAGE SECTION.
005200*************************
005300 01  FILLER                     PIC X(24) VALUE
005400     "** PROGRAM TRFSDOCW **".
005500
005600* ------------------ PROGRAM WORKING STORAGE -------------------*
005700 01  WK-C-COMMON.
005800     COPY SEPACOM.
005900
006000     COPY LKDOCT.
006100
006200****************
006300 LINKAGE SECTION.
006400****************
006500     COPY LKDOCW.
006600
006700     EJECT
006800********************************************
006900 PROCEDURE DIVISION USING WK-C-XDOCW-RECORD.
007000********************************************
007100 MAIN-MODULE.
007200     PERFORM A000-MAIN-PROCESSING
007300        THRU A099-MAIN-PROCESSING-EX.
007400     EXIT PROGRAM.
007500
007600*-------------------------------------------------------------------*
007700 A000-MAIN-PROCESSING.
007800*-------------------------------------------------------------------*
007900     MOVE    SPACES              TO WK-C-XDOCW-OUTPUT.
008000     MOVE    "N"                 TO WK-C-XDOCW-SUPPORTED.
008100
008200     INITIALIZE                    WK-C-XDOCT-RECORD.
008300     MOVE    WK-C-XDOCW-PAYMENT-RULE TO WK-C-XDOCT-PARACD.
008400
008500     CALL    "TRFSDOCT"          USING WK-C-XDOCT-RECORD.
008600
008700     IF      WK-C-XDOCT-FOUND = "Y"
008800             MOVE "Y"            TO WK-C-XDOCW-SUPPORTED
008900             MOVE WK-C-XDOCT-DOCTYPE-CD TO
009000                                     WK-C-XDOCW-DOC-TYPE
009100             MOVE WK-C-XDOCT-DIRECT-DEBIT-FL TO
009200                                     WK-C-XDOCW-DIRECT-DEBIT-FL
009300     END-IF.
009400
009500*=====================================================================
009600 A099-MAIN-PROCESSING-EX.
009700*=====================================================================
009800     EXIT.
009900******************************************************************
010000*************** END OF PROGRAM SOURCE - TRFSDOCW ***************
010100******************************************************************
