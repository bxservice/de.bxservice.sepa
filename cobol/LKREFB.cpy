000100* HISTORY OF MODIFICATION:
000200* -----------------------------------------------------------------
000300* SEPA008 ACNRSV 12/09/2013 - SEPA MIGRATION PROJECT
000400*                 - CALL INTERFACE FOR TRFVREFB, REPLACES THE TAG
000500*                   57 LINKAGE USED BY THE OLD TRFVTAG57.
000600* -----------------------------------------------------------------
000700* SEPA032 ACNKLW 18/02/2014 - E-REQ 9461 - WK-C-VREFB-CHECK-SEQ
000800*                 WAS NO USE TO THE ROUTINE ON ITS OWN - TRFVREFB
000900*                 DOES NOT OWN A COPY OF THE LINE FILE, SO THE
001000*                 CALLER'S BUFFERED LINE TABLE IS NOW PASSED
001100*                 ACROSS DIRECTLY INSTEAD.
001200* -----------------------------------------------------------------
001300* SEPA038 ACNKLW 25/03/2014 - E-REQ 9461 - THE TWO AMOUNT FIELDS
001400*                 BELOW WERE LEFT AS PLAIN DISPLAY NUMERIC WHEN
001500*                 THIS LINKAGE WAS WRITTEN - EVERY OTHER AMOUNT
001600*                 FIELD IN THE SUITE IS PACKED. CHANGED TO COMP-3
001700*                 TO MATCH.
001800* -----------------------------------------------------------------
001900 01  WK-C-VREFB-RECORD.
002000     05  WK-C-VREFB-INPUT.
002100         10  WK-C-VREFB-LINE-CNT        PIC S9(04) COMP.
002200         10  WK-C-VREFB-LINE-ENTRY OCCURS 50 TIMES
002300                 INDEXED BY WK-X-VREFB-IDX.
002400             15  WK-C-VREFB-DOCUMENT-NO      PIC X(20).
002500             15  WK-C-VREFB-DISCOUNT-AMT     PIC S9(9)V99 COMP-3.
002600             15  WK-C-VREFB-LINE-PAY-AMT     PIC S9(13)V99 COMP-3.
002700             15  WK-C-VREFB-BPARTNER-REF-NO  PIC X(35).
002800     05  WK-C-VREFB-OUTPUT.
002900         10  WK-C-VREFB-REFERENCE-TXT   PIC X(250).
003000         10  WK-C-VREFB-ERROR-CD        PIC X(07).
003100         10  WK-C-VREFB-FS              PIC X(02).
