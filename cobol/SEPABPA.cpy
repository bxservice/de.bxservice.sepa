000100*-----------------------------------------------------------------*
000200* SEPABPA - BUSINESS PARTNER CANDIDATE BANK ACCOUNT RECORD        *
000300*           ONE PER CANDIDATE ACCOUNT A PARTNER MAY BE PAID       *
000400*           INTO/FROM. KEYED BY BPARTNER-ID + PRIORTY - LOWEST    *
000500*           PRIORTY IS TRIED FIRST (SEE TRFVBPAC).                *
000600*-----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                        *
000800*-----------------------------------------------------------------*
000900* SEPA005 - ACNRSV - 11/09/2013 - SEPA MIGRATION PROJECT         *
001000*                    - NEW LAYOUT, MODELLED ON THE OLD TFSBNKAC   *
001100*                      PRIORITISED-ACCOUNT LOOKUP USED BY THE     *
001200*                      DOMESTIC GIRO TRANSFER SUITE.               *
001300*-----------------------------------------------------------------*
001400 01  SEPABPA-RECORD.
001500     05  SEPABPA-REC-DATA           PIC X(80).
001600 01  SEPABPA-REC-R REDEFINES SEPABPA-RECORD.
001700     05  SEPABPA-BPARTNER-ID        PIC 9(10).
001800*                                   BUSINESS PARTNER KEY.
001900     05  SEPABPA-PRIORTY            PIC 9(02).
002000*                                   CANDIDATE ORDER - LOW TO
002100*                                   HIGH - FIRST MATCH WINS.
002200     05  SEPABPA-ACCOUNT-IBAN       PIC X(34).
002300     05  SEPABPA-ACCOUNT-BIC        PIC X(11).
002400     05  SEPABPA-IS-ACTIVE          PIC X(01).
002500         88  SEPABPA-ACTIVE                 VALUE "Y".
002600         88  SEPABPA-INACTIVE               VALUE "N".
002700     05  SEPABPA-IS-DIRECT-DEBIT    PIC X(01).
002800         88  SEPABPA-DIRECT-DEBIT-OK        VALUE "Y".
002900     05  SEPABPA-IS-DIRECT-DEPOSIT  PIC X(01).
003000         88  SEPABPA-DIRECT-DEPOSIT-OK      VALUE "Y".
003100     05  FILLER                     PIC X(20).
