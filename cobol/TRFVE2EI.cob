000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRFVE2EI.
000300 AUTHOR.        L TAN SC.
000400 INSTALLATION.  CORPORATE BANKING SYSTEMS - PAYMENTS.
000500 DATE-WRITTEN.  22 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.      PRODUCTION - RESTRICTED TO BATCH PAYMENT SUITE.
000800*-----------------------------------------------------------------*
000900*DESCRIPTION : THIS IS A CALLED ROUTINE TO BUILD THE END-TO-END
001000*              IDENTIFICATION FOR ONE CHECK, BY CONCATENATING THE
001100*              DOCUMENT NUMBERS OF ALL LINES BUFFERED FOR THAT
001200*              CHECK IN SEPACHK-LINE-TBL, SEPARATED BY "/". THE
001300*              TRAILING SEPARATOR IS STRIPPED AND THE RESULT IS
001400*              TRUNCATED TO THE 35-CHARACTER FIELD LIMIT.
001500*              THE OLD VERSION BUILT A SINGLE TRANSFER REFERENCE
001600*              FROM ONE VOUCHER NUMBER ONLY - SEPA007 REWORKED IT
001700*              TO WALK THE WHOLE LINE TABLE.
001800*===================================================================
001900* HISTORY OF MODIFICATION:
002000*===================================================================
002100* G1RC00 - LTANSC  - 22/05/1991 - ORIGINAL VERSION - BUILT THE
002200*                     GIRO TRANSFER REFERENCE FROM ONE VOUCHER
002300*                     NUMBER FOR THE DOMESTIC TAPE FORMAT.
002400*-------------------------------------------------------------------
002500* Y2K003 - SKM     - 26/10/1998 - Y2K REMEDIATION - NO DATA CHANGE,
002600*                     RECOMPILED UNDER THE EXPANDED-CENTURY
002700*                     STANDARDS FOR THE YEAR 2000.
002800*-------------------------------------------------------------------
002900* SEPA007 - ACNRSV - 12/09/2013 - SEPA MIGRATION PROJECT - REBUILT
003000*                     THE ROUTINE TO CONCATENATE ALL DOCUMENT
003100*                     NUMBERS BUFFERED FOR THE CHECK, SEPARATED BY
003200*                     "/", FOR THE PAIN.001/008 ENDTOENDID TAG.
003300*-------------------------------------------------------------------
003400* SEPA024 - ACNKLW - 11/02/2014 - E-REQ 9387 - TRAILING "/" WAS
003500*                     BEING LEFT ON WHEN THE LAST LINE'S DOCUMENT
003600*                     NUMBER WAS BLANK - NOW STRIPPED UNCONDITION-
003700*                     ALLY AFTER THE BUILD LOOP.
003800*-------------------------------------------------------------------
003900* SEPA031 - ACNKLW - 18/02/2014 - E-REQ 9461 - THIS ROUTINE WAS
004000*                     WALKING ITS OWN PRIVATE COPY OF SEPACHK-
004100*                     LINE-TBL, WHICH THE CALLER NEVER SEES OR
004200*                     FILLS - IT WAS ALWAYS EMPTY. NOW WALKS THE
004300*                     LINE ENTRIES PASSED IN BY THE CALLER ON
004400*                     WK-C-VE2EI-RECORD INSTEAD.
004500*===================================================================
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005400                   UPSI-0 IS UPSI-SWITCH-0
005500                     ON  STATUS IS U0-ON
005600                     OFF STATUS IS U0-OFF.
005700
005800***************
005900 DATA DIVISION.
006000***************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                     PIC X(24) VALUE
006400     "** PROGRAM TRFVE2EI **".
006500
006600 77  WK-N-BUILD-PTR             PIC S9(04) COMP VALUE ZERO.
006700 77  WK-N-WORK-LEN              PIC S9(04) COMP VALUE ZERO.
006800 77  WK-N-DOC-LEN               PIC S9(04) COMP VALUE ZERO.
006900
007000 01  WK-C-BUILD-AREA.
007100     05  WK-C-BUILD-TEXT        PIC X(70).
007200 01  WK-C-BUILD-AREA-R REDEFINES WK-C-BUILD-AREA.
007300     05  WK-C-BUILD-CHAR        PIC X(01) OCCURS 70 TIMES.
007400
007500 01  WK-C-DOC-VIEW.
007600     05  WK-C-DOC-TEXT          PIC X(20).
007700 01  WK-C-DOC-VIEW-R REDEFINES WK-C-DOC-VIEW.
007800     05  WK-C-DOC-CHAR          PIC X(01) OCCURS 20 TIMES.
007900
008000 01  WK-C-TODAY                 PIC 9(08).
008100 01  WK-C-TODAY-R REDEFINES WK-C-TODAY.
008200     05  WK-C-TODAY-CCYY        PIC 9(04).
008300     05  WK-C-TODAY-MM          PIC 9(02).
008400     05  WK-C-TODAY-DD          PIC 9(02).
008500
008600* ------------------ PROGRAM WORKING STORAGE -------------------*
008700 01  WK-C-COMMON.
008800     COPY SEPACOM.
008900
009000****************
009100 LINKAGE SECTION.
009200****************
009300     COPY LKE2EI.
009400
009500     EJECT
009600********************************************
009700 PROCEDURE DIVISION USING WK-C-VE2EI-RECORD.
009800********************************************
009900 MAIN-MODULE.
010000     ACCEPT  WK-C-TODAY          FROM DATE YYYYMMDD.
010100     PERFORM A000-PROCESS-CALLED-ROUTINE
010200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010300     EXIT PROGRAM.
010400
010500*-------------------------------------------------------------------*
010600 A000-PROCESS-CALLED-ROUTINE.
010700*-------------------------------------------------------------------*
010800     IF      WK-C-TODAY-CCYY < 1998
010900             DISPLAY "TRFVE2EI - SYSTEM DATE LOOKS SUSPECT - "
011000                     WK-C-TODAY
011100     END-IF.
011200     MOVE    SPACES             TO WK-C-VE2EI-END-TO-END-ID.
011300     MOVE    SPACES             TO WK-C-BUILD-AREA.
011400     MOVE    ZERO               TO WK-N-WORK-LEN.
011500
011600     IF      WK-C-VE2EI-LINE-CNT > ZERO
011700             PERFORM B100-APPEND-ONE-DOCUMENT
011800                THRU B199-APPEND-ONE-DOCUMENT-EX
011900                VARYING WK-X-VE2EI-IDX
012000                  FROM 1 BY 1
012100                  UNTIL WK-X-VE2EI-IDX > WK-C-VE2EI-LINE-CNT
012200     END-IF.
012300
012400     PERFORM C100-STRIP-TRAILING-SLASH
012500        THRU C199-STRIP-TRAILING-SLASH-EX.
012600
012700     IF      WK-N-WORK-LEN > 35
012800             MOVE 35            TO WK-N-WORK-LEN
012900     END-IF.
013000
013100     IF      WK-N-WORK-LEN > ZERO
013200             MOVE WK-C-BUILD-TEXT(1:WK-N-WORK-LEN) TO
013300                  WK-C-VE2EI-END-TO-END-ID
013400     END-IF.
013500
013600*=====================================================================
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800*=====================================================================
013900     EXIT.
014000
014100*---------------------------------------------------------------------*
014200 B100-APPEND-ONE-DOCUMENT.
014300*---------------------------------------------------------------------*
014400     MOVE    WK-C-VE2EI-DOCUMENT-NO(WK-X-VE2EI-IDX)
014500                                 TO WK-C-DOC-VIEW.
014600     PERFORM D100-FIND-DOC-LEN
014700        THRU D199-FIND-DOC-LEN-EX.
014800
014900     IF      WK-N-DOC-LEN > ZERO
015000         AND (WK-N-WORK-LEN + WK-N-DOC-LEN + 1) NOT > 70
015100             MOVE WK-C-DOC-TEXT(1:WK-N-DOC-LEN) TO
015200                  WK-C-BUILD-TEXT(WK-N-WORK-LEN + 1:WK-N-DOC-LEN)
015300             ADD  WK-N-DOC-LEN   TO WK-N-WORK-LEN
015400             ADD  1              TO WK-N-WORK-LEN
015500             MOVE "/"            TO
015600                  WK-C-BUILD-CHAR(WK-N-WORK-LEN)
015700     END-IF.
015800
015900 B199-APPEND-ONE-DOCUMENT-EX.
016000     EXIT.
016100
016200*---------------------------------------------------------------------*
016300 D100-FIND-DOC-LEN.
016400*---------------------------------------------------------------------*
016500     MOVE    ZERO               TO WK-N-DOC-LEN.
016600     MOVE    20                 TO WK-N-BUILD-PTR.
016700
016800 D150-FIND-DOC-LEN-LOOP.
016900     IF      WK-N-BUILD-PTR < 1
017000             GO TO D199-FIND-DOC-LEN-EX
017100     END-IF.
017200     IF      WK-C-DOC-CHAR(WK-N-BUILD-PTR) NOT = SPACE
017300             MOVE WK-N-BUILD-PTR TO WK-N-DOC-LEN
017400             GO TO D199-FIND-DOC-LEN-EX
017500     END-IF.
017600     SUBTRACT 1                 FROM WK-N-BUILD-PTR.
017700     GO TO D150-FIND-DOC-LEN-LOOP.
017800
017900 D199-FIND-DOC-LEN-EX.
018000     EXIT.
018100
018200*---------------------------------------------------------------------*
018300 C100-STRIP-TRAILING-SLASH.
018400*---------------------------------------------------------------------*
018500     IF      WK-N-WORK-LEN > ZERO
018600         AND WK-C-BUILD-CHAR(WK-N-WORK-LEN) = "/"
018700             SUBTRACT 1         FROM WK-N-WORK-LEN
018800     END-IF.
018900
019000 C199-STRIP-TRAILING-SLASH-EX.
019100     EXIT.
019200******************************************************************
019300*************** END OF PROGRAM SOURCE - TRFVE2EI ***************
019400******************************************************************
